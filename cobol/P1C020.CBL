000100*****************************************************************
000200*                                                               *
000300*  PROGRAMA: P1C020                                             *
000400*                                                               *
000500*  FECHA CREACION: 14/02/1995                                   *
000600*                                                               *
000700*  AUTOR: H. OCANTO                                             *
000800*                                                               *
000900*  APLICACION: P1 - VALORACION DE PORTAFOLIOS                   *
001000*                                                               *
001100*  DESCRIPCION: SUBPROGRAMA DE BUSQUEDA DE PRECIOS DE ACCIONES  *
001200*               PARA EL PROCESO BATCH DE VALORACION Y           *
001300*               RENTABILIDAD DE PORTAFOLIOS.  MANTIENE EN       *
001400*               MEMORIA EL HISTORICO DE PRECIOS CARGADO POR     *
001500*               P1C010 (ACCION 'CARGAR') Y RESUELVE LAS         *
001600*               BUSQUEDAS SIMBOLO/FECHA PEDIDAS POR P1C010       *
001700*               DURANTE LA VALORACION (ACCION 'BUSCAR').  SI     *
001800*               NO EXISTE PRECIO REGISTRADO PARA LA FECHA        *
001900*               PEDIDA, FABRICA UN PRECIO SINTETICO (REGLA R5)   *
002000*               Y LO DEJA INSERTADO EN LA TABLA PARA QUE LAS     *
002100*               PROXIMAS BUSQUEDAS DE ESE MISMO SIMBOLO/FECHA,   *
002200*               DENTRO DE LA MISMA CORRIDA, DEVUELVAN SIEMPRE    *
002300*               EL MISMO VALOR.  ES INVOCADO POR CALL DESDE      *
002400*               P1C010.                                          *
002500*                                                               *
002600*        L O G    D E   M O D I F I C A C I O N E S            *
002700*****************************************************************
002800*  AUTOR      FECHA        DESCRIPCION                         *
002900*  ---------  -----------  ----------------------------------- *
003000*  H.OCANTO   14/02/1995   VERSION INICIAL - CARGA Y BUSQUEDA   *
003100*                          DE PRECIOS HISTORICOS                *
003200*  H.OCANTO   02/05/1995   SE AGREGA RECHAZO DE FECHA FUTURA    *
003300*                          (R5, PRIMERA PARTE)                   *
003400*  R.MEDINA   19/11/1996   SE AGREGA GENERACION DE PRECIO       *
003500*                          SINTETICO CUANDO NO HAY HISTORICO     *
003600*  R.MEDINA   30/01/1998   TABLA DE PRECIOS AMPLIADA A 500       *
003700*                          ENTRADAS POR VOLUMEN DE CARTERA       *
003800*  A.SALCEDO  21/09/1999   AJUSTE Y2K - FECHAS DE 8 DIGITOS      *
003900*  A.SALCEDO  08/03/2001   TICKET P1-0447 - SEMILLA FIJA PARA    *
004000*                          REPRODUCIBILIDAD DEL PRECIO SINTETICO *
004100*****************************************************************
004200 IDENTIFICATION DIVISION.
004300*
004400 PROGRAM-ID.   P1C020.
004500 AUTHOR.       H. OCANTO.
004600 INSTALLATION. GERENCIA DE SISTEMAS - AREA DE INVERSIONES.
004700 DATE-WRITTEN. 14/02/1995.
004800 DATE-COMPILED.
004900 SECURITY.     CONFIDENCIAL - USO INTERNO.
005000*****************************************************************
005100*                                                               *
005200*        E N V I R O N M E N T         D I V I S I O N          *
005300*                                                               *
005400*****************************************************************
005500 ENVIRONMENT DIVISION.
005600*
005700 CONFIGURATION SECTION.
005800*
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM.
006100*
006200 INPUT-OUTPUT SECTION.
006300*****************************************************************
006400*                                                               *
006500*                D A T A            D I V I S I O N             *
006600*                                                               *
006700*****************************************************************
006800 DATA DIVISION.
006900*****************************************************************
007000*                  WORKING-STORAGE SECTION                     *
007100*****************************************************************
007200 WORKING-STORAGE SECTION.
007300*****************************************************************
007400*                  AREA DE VARIABLES AUXILIARES                *
007500*****************************************************************
007600 01  WS-VARIABLES-AUXILIARES.
007700     05  WS-K                    PIC S9(04) COMP VALUE ZEROES.
007800     05  WS-PROGRAM              PIC X(08) VALUE SPACES.
007900*****************************************************************
008000*     TABLA DE PRECIOS EN MEMORIA (HISTORICO + SINTETICOS)     *
008100*     LIMITADA A 500 ENTRADAS POR VOLUMEN DE CARTERA            *
008200*****************************************************************
008300 01  WS-TABLA-PRECIOS-AREA.
008400     05  WS-TAB-PRECIO OCCURS 500 TIMES
008500                         INDEXED BY WS-IX-PRC.
008600         10  WS-TP-SIMBOLO       PIC X(10).
008700         10  WS-TP-FECHA         PIC 9(08).
008800         10  WS-TP-PRECIO        PIC 9(06)V9(04).
008900 01  WS-TABLA-PRECIOS-R REDEFINES WS-TABLA-PRECIOS-AREA.
009000     05  WS-TAB-PRECIO-X OCCURS 500 TIMES PIC X(28).
009100 01  WS-CN-PRECIOS            PIC S9(04) COMP VALUE ZEROES.
009200*****************************************************************
009300*             GENERADOR DE PRECIO SINTETICO (REGLA R5)         *
009400*             GENERADOR CONGRUENCIAL LINEAL, SEMILLA FIJA POR  *
009500*             CORRIDA PARA REPRODUCIBILIDAD.                    *
009600*****************************************************************
009700 01  WS-SEMILLA                PIC S9(09) COMP VALUE 123457.
009800 01  WS-SEMILLA-TEMPORAL       PIC S9(18) COMP VALUE ZEROES.
009900 01  WS-COCIENTE               PIC S9(09) COMP VALUE ZEROES.
010000 01  WS-PARTE-ENTERA           PIC S9(09) COMP VALUE ZEROES.
010100 01  WS-PARTE-DECIMAL          PIC S9(09) COMP VALUE ZEROES.
010200 01  WS-PRECIO-GENERADO        PIC 9(06)V9(04) VALUE ZEROES.
010300 01  WS-PRECIO-GENERADO-R REDEFINES WS-PRECIO-GENERADO.
010400     05  WS-PGE-ENTERO           PIC 9(06).
010500     05  WS-PGE-DECIMAL          PIC 9(04).
010600*****************************************************************
010700*        DESGLOSE DE LA FECHA DE PROCESO (HABITO DEL AREA,     *
010800*        VER TAMBIEN P1RC003) PARA DIAGNOSTICO DE FECHA        *
010900*        FUTURA (REGLA R5).                                     *
011000*****************************************************************
011100 01  WS-FECHA-PROCESO-AREA.
011200     05  WS-FEC-PROC-ANIO        PIC 9(04).
011300     05  WS-FEC-PROC-MES         PIC 9(02).
011400     05  WS-FEC-PROC-DIA         PIC 9(02).
011500 01  WS-FECHA-PROCESO-R REDEFINES WS-FECHA-PROCESO-AREA.
011600     05  WS-FECHA-PROCESO-9      PIC 9(08).
011700*****************************************************************
011800*                    AREA  DE  SWITCHES                        *
011900*****************************************************************
012000 01  SW-SWITCHES.
012100     05  SW-ENCONTRADO           PIC X(01) VALUE 'N'.
012200         88  ENCONTRADO                    VALUE 'S'.
012300         88  NO-ENCONTRADO                 VALUE 'N'.
012400*****************************************************************
012500*                    AREA DE INCLUDES                          *
012600*****************************************************************
012700     COPY P1WC001.
012800 LINKAGE SECTION.
012900*
013000     COPY P1LC020.
013100*****************************************************************
013200*                                                               *
013300*           P R O C E D U R E      D I V I S I O N              *
013400*                                                               *
013500*****************************************************************
013600 PROCEDURE DIVISION USING P1-ENLACE-P1C020.
013700*
013800 MAINLINE.
013900*
014000     MOVE CT-SUBP-PRECIO          TO WS-PROGRAM
014100     MOVE '00'                    TO P1E20-COD-RETORNO
014200*
014300     EVALUATE TRUE
014400         WHEN P1E20-ACCION-CARGAR
014500             PERFORM 3000-CARGAR-PRECIO
014600                THRU 3000-CARGAR-PRECIO-EXIT
014700         WHEN P1E20-ACCION-BUSCAR
014800             PERFORM 2000-BUSCAR-PRECIO
014900                THRU 2000-BUSCAR-PRECIO-EXIT
015000     END-EVALUATE
015100*
015200     GOBACK
015300     .
015400*****************************************************************
015500*     2000-BUSCAR-PRECIO   -   REGLA R5                          *
015600*     BUSCA EL PRECIO EXACTO SIMBOLO/FECHA; SI LA FECHA ES       *
015700*     POSTERIOR A LA FECHA DE PROCESO ES ERROR; SI NO EXISTE,    *
015800*     FABRICA UN PRECIO SINTETICO Y LO INSERTA EN LA TABLA.      *
015900*****************************************************************
016000 2000-BUSCAR-PRECIO.
016100*
016200     SET NO-ENCONTRADO             TO TRUE
016300     MOVE P1E20-FEC-PROCESO        TO WS-FECHA-PROCESO-9
016400*
016500     IF  P1E20-FECHA > P1E20-FEC-PROCESO
016600         SET P1E20-FECHA-FUTURA    TO TRUE
016700         MOVE ZEROES                TO P1E20-PRECIO
016800     ELSE
016900         PERFORM 2010-BUSCAR-EN-TABLA
017000            THRU 2010-BUSCAR-EN-TABLA-EXIT
017100           VARYING WS-K FROM 1 BY 1
017200             UNTIL WS-K > WS-CN-PRECIOS
017300                OR ENCONTRADO
017400         IF  ENCONTRADO
017500             MOVE WS-TP-PRECIO (WS-K) TO P1E20-PRECIO
017600             SET P1E20-OK             TO TRUE
017700         ELSE
017800             PERFORM 2100-GENERAR-PRECIO
017900                THRU 2100-GENERAR-PRECIO-EXIT
018000         END-IF
018100     END-IF
018200*
018300     .
018400 2000-BUSCAR-PRECIO-EXIT.
018500     EXIT.
018600*****************************************************************
018700*     2010-BUSCAR-EN-TABLA - CUERPO DE LA BUSQUEDA SECUENCIAL   *
018800*****************************************************************
018900 2010-BUSCAR-EN-TABLA.
019000*
019100     IF  WS-TP-SIMBOLO (WS-K) = P1E20-SIMBOLO
019200     AND WS-TP-FECHA   (WS-K) = P1E20-FECHA
019300         SET ENCONTRADO             TO TRUE
019400     END-IF
019500     .
019600 2010-BUSCAR-EN-TABLA-EXIT.
019700     EXIT.
019800*****************************************************************
019900*     2100-GENERAR-PRECIO   -   REGLA R5, SEGUNDA PARTE          *
020000*     PRECIO SINTETICO UNIFORME EN EL INTERVALO ABIERTO (1,     *
020100*     999999) CON 4 DECIMALES, INSERTADO UNA SOLA VEZ EN LA      *
020200*     TABLA PARA QUE LAS PROXIMAS BUSQUEDAS DE ESTA CORRIDA      *
020300*     DEVUELVAN EL MISMO VALOR.                                  *
020400*****************************************************************
020500 2100-GENERAR-PRECIO.
020600*
020700     COMPUTE WS-SEMILLA-TEMPORAL = WS-SEMILLA * 16807
020800     DIVIDE WS-SEMILLA-TEMPORAL BY 2147483647
020900             GIVING WS-COCIENTE
021000         REMAINDER WS-SEMILLA
021100     IF  WS-SEMILLA NOT > ZEROES
021200         ADD 2147483647          TO WS-SEMILLA
021300     END-IF
021400     DIVIDE WS-SEMILLA BY 999998
021500             GIVING WS-COCIENTE
021600         REMAINDER WS-PARTE-ENTERA
021700     ADD 1                        TO WS-PARTE-ENTERA
021800*
021900     COMPUTE WS-SEMILLA-TEMPORAL = WS-SEMILLA * 16807
022000     DIVIDE WS-SEMILLA-TEMPORAL BY 2147483647
022100             GIVING WS-COCIENTE
022200         REMAINDER WS-SEMILLA
022300     IF  WS-SEMILLA NOT > ZEROES
022400         ADD 2147483647          TO WS-SEMILLA
022500     END-IF
022600     DIVIDE WS-SEMILLA BY 10000
022700             GIVING WS-COCIENTE
022800         REMAINDER WS-PARTE-DECIMAL
022900*
023000     MOVE WS-PARTE-ENTERA         TO WS-PGE-ENTERO
023100     MOVE WS-PARTE-DECIMAL        TO WS-PGE-DECIMAL
023200     MOVE WS-PRECIO-GENERADO      TO P1E20-PRECIO
023300     SET P1E20-OK                 TO TRUE
023400*
023500     IF  WS-CN-PRECIOS < 500
023600         ADD 1                    TO WS-CN-PRECIOS
023700         MOVE P1E20-SIMBOLO       TO WS-TP-SIMBOLO (WS-CN-PRECIOS)
023800         MOVE P1E20-FECHA         TO WS-TP-FECHA   (WS-CN-PRECIOS)
023900         MOVE WS-PRECIO-GENERADO  TO WS-TP-PRECIO  (WS-CN-PRECIOS)
024000     ELSE
024100         SET P1E20-TABLA-LLENA    TO TRUE
024200     END-IF
024300*
024400     .
024500 2100-GENERAR-PRECIO-EXIT.
024600     EXIT.
024700*****************************************************************
024800*     3000-CARGAR-PRECIO   -   CARGA DEL HISTORICO DESDE         *
024900*     P1PRECIO.  ES INVOCADA POR P1C010 UN REGISTRO A LA VEZ    *
025000*     MIENTRAS LEE EL ARCHIVO DE HISTORICO DE PRECIOS.           *
025100*****************************************************************
025200 3000-CARGAR-PRECIO.
025300*
025400     IF  WS-CN-PRECIOS < 500
025500         ADD 1                    TO WS-CN-PRECIOS
025600         MOVE P1E20-SIMBOLO       TO WS-TP-SIMBOLO (WS-CN-PRECIOS)
025700         MOVE P1E20-FECHA         TO WS-TP-FECHA   (WS-CN-PRECIOS)
025800         MOVE P1E20-PRECIO        TO WS-TP-PRECIO  (WS-CN-PRECIOS)
025900         SET P1E20-OK             TO TRUE
026000     ELSE
026100         SET P1E20-TABLA-LLENA    TO TRUE
026200     END-IF
026300     .
026400 3000-CARGAR-PRECIO-EXIT.
026500     EXIT.
