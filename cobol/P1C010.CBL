000100*****************************************************************
000200*                                                               *
000300*  PROGRAMA: P1C010                                             *
000400*                                                               *
000500*  FECHA CREACION: 14/02/1995                                   *
000600*                                                               *
000700*  AUTOR: H. OCANTO                                             *
000800*                                                               *
000900*  APLICACION: P1 - VALORACION DE PORTAFOLIOS                   *
001000*                                                               *
001100*  DESCRIPCION: PROGRAMA PRINCIPAL DEL PROCESO BATCH DE         *
001200*               VALORACION Y RENTABILIDAD DE PORTAFOLIOS DE     *
001300*               ACCIONES.  CARGA LOS MAESTROS DE PORTAFOLIOS,   *
001400*               SIMBOLOS, HISTORICO DE PRECIOS Y TENENCIAS,     *
001500*               VALIDANDO CADA REGISTRO CON EL SUBPROGRAMA      *
001600*               P1C030 (INCLUIDA LA TENENCIA, VIA               *
001700*               1200-CARGAR-TENENCIAS, REGLA R4); PARA CADA     *
001800*               PORTAFOLIO, EN SECUENCIA ASCENDENTE DE          *
001900*               P1-PORT-ID, VALORA LA CARTERA AL INICIO Y AL    *
002000*               FIN DE LA VENTANA SOLICITADA (LLAMANDO A P1C020 *
002100*               POR CADA TENENCIA Y REVISANDO SU CODIGO DE      *
002200*               RETORNO), CALCULA LA UTILIDAD Y LA RENTABILIDAD  *
002300*               ANUALIZADA, Y EMITE EL REPORTE DE UTILIDAD POR   *
002400*               TENENCIA CON CORTE DE CONTROL POR PORTAFOLIO Y   *
002500*               TOTAL GENERAL.                                   *
002600*                                                               *
002700*        L O G    D E   M O D I F I C A C I O N E S            *
002800*****************************************************************
002900*  AUTOR      FECHA        DESCRIPCION                         *
003000*  ---------  -----------  ----------------------------------- *
003100*  H.OCANTO   14/02/1995   VERSION INICIAL - CARGA DE MAESTROS  *
003200*                          Y VALORACION AL FIN DE VENTANA        *
003300*  H.OCANTO   02/05/1995   SE AGREGA VALIDACION DE VENTANA DE   *
003400*                          FECHAS (R7) Y LINEA DE ERROR          *
003500*  R.MEDINA   19/11/1996   SE AGREGA CALCULO DE UTILIDAD POR    *
003600*                          TENENCIA Y RESUMEN POR PORTAFOLIO      *
003700*  R.MEDINA   30/01/1998   TABLA DE TENENCIAS POR PORTAFOLIO     *
003800*                          AMPLIADA A 300 ENTRADAS                *
003900*  A.SALCEDO  21/09/1999   AJUSTE Y2K - FECHAS DE 8 DIGITOS EN   *
004000*                          TODOS LOS ARCHIVOS Y COMPARACIONES     *
004100*  A.SALCEDO  08/03/2001   TICKET P1-0447 - SE IMPLEMENTA LA     *
004200*                          FORMULA DE RENTABILIDAD ANUALIZADA    *
004300*                          (ANTES EL CAMPO SALIA SIEMPRE EN      *
004400*                          CEROS); DIAS ENTRE FECHAS POR NUMERO   *
004500*                          JULIANO, SIN FUNCIONES INTRINSECAS.    *
004600*  J.PAREDES  17/06/2003   TICKET P1-0512 - LA CARGA DE          *
004700*                          TENENCIAS NO VALIDABA CANTIDAD NI     *
004800*                          DUPLICADOS (REGLA R4); SE AGREGAN     *
004900*                          1200-CARGAR-TENENCIAS Y               *
005000*                          1210-LEER-TENENCIA, QUE INVOCAN A     *
005100*                          P1C030 IGUAL QUE LOS DEMAS MAESTROS.  *
005200*  J.PAREDES  17/06/2003   TICKET P1-0512 - 4100-VALORAR-        *
005300*                          TENENCIA NO REVISABA EL CODIGO DE     *
005400*                          RETORNO DE P1C020; SE AGREGA CHEQUEO  *
005500*                          DE FECHA FUTURA (REGLA R5) COMO       *
005600*                          RESGUARDO PROPIO DE LA UNIDAD U3,     *
005700*                          INDEPENDIENTE DE LA VALIDACION DE     *
005800*                          VENTANA (R7) YA EXISTENTE EN 2000.    *
005900*****************************************************************
006000 IDENTIFICATION DIVISION.
006100*
006200 PROGRAM-ID.   P1C010.
006300 AUTHOR.       H. OCANTO.
006400 INSTALLATION. GERENCIA DE SISTEMAS - AREA DE INVERSIONES.
006500 DATE-WRITTEN. 14/02/1995.
006600 DATE-COMPILED.
006700 SECURITY.     CONFIDENCIAL - USO INTERNO.
006800*****************************************************************
006900*                                                               *
007000*        E N V I R O N M E N T         D I V I S I O N          *
007100*                                                               *
007200*****************************************************************
007300 ENVIRONMENT DIVISION.
007400*
007500 CONFIGURATION SECTION.
007600*
007700 SPECIAL-NAMES.
007800     C01 IS TOP-OF-FORM.
007900*
008000 INPUT-OUTPUT SECTION.
008100 FILE-CONTROL.
008200*
008300     SELECT P1PORT-FILE   ASSIGN TO P1PORT
008400            ORGANIZATION IS SEQUENTIAL
008500            ACCESS MODE  IS SEQUENTIAL
008600            FILE STATUS  IS WS-PORT-STATUS.
008700*
008800     SELECT P1STOCK-FILE  ASSIGN TO P1STOCK
008900            ORGANIZATION IS SEQUENTIAL
009000            ACCESS MODE  IS SEQUENTIAL
009100            FILE STATUS  IS WS-STOCK-STATUS.
009200*
009300     SELECT P1PRECIO-FILE ASSIGN TO P1PRECIO
009400            ORGANIZATION IS SEQUENTIAL
009500            ACCESS MODE  IS SEQUENTIAL
009600            FILE STATUS  IS WS-PRECIO-STATUS.
009700*
009800     SELECT P1TENEN-FILE  ASSIGN TO P1TENEN
009900            ORGANIZATION IS SEQUENTIAL
010000            ACCESS MODE  IS SEQUENTIAL
010100            FILE STATUS  IS WS-TENEN-STATUS.
010200*
010300     SELECT P1PARAM-FILE  ASSIGN TO P1PARAM
010400            ORGANIZATION IS SEQUENTIAL
010500            ACCESS MODE  IS SEQUENTIAL
010600            FILE STATUS  IS WS-PARAM-STATUS.
010700*
010800     SELECT P1RPT-FILE    ASSIGN TO P1RPT
010900            ORGANIZATION IS SEQUENTIAL
011000            ACCESS MODE  IS SEQUENTIAL
011100            FILE STATUS  IS WS-RPT-STATUS.
011200*****************************************************************
011300*                                                               *
011400*                D A T A            D I V I S I O N             *
011500*                                                               *
011600*****************************************************************
011700 DATA DIVISION.
011800*****************************************************************
011900*                     FILE SECTION                              *
012000*****************************************************************
012100 FILE SECTION.
012200*
012300 FD  P1PORT-FILE
012400     LABEL RECORDS ARE STANDARD
012500     RECORDING MODE IS F.
012600     COPY P1RC001.
012700*
012800 FD  P1STOCK-FILE
012900     LABEL RECORDS ARE STANDARD
013000     RECORDING MODE IS F.
013100     COPY P1RC002.
013200*
013300 FD  P1PRECIO-FILE
013400     LABEL RECORDS ARE STANDARD
013500     RECORDING MODE IS F.
013600     COPY P1RC003.
013700*
013800 FD  P1TENEN-FILE
013900     LABEL RECORDS ARE STANDARD
014000     RECORDING MODE IS F.
014100     COPY P1RC004.
014200*
014300 FD  P1PARAM-FILE
014400     LABEL RECORDS ARE STANDARD
014500     RECORDING MODE IS F.
014600     COPY P1RC005.
014700*
014800 FD  P1RPT-FILE
014900     LABEL RECORDS ARE STANDARD
015000     RECORDING MODE IS F.
015100 01  P1-RPT-RECORD.
015200     05  FILLER                  PIC X(132).
015300*****************************************************************
015400*                  WORKING-STORAGE SECTION                     *
015500*****************************************************************
015600 WORKING-STORAGE SECTION.
015700*****************************************************************
015800*                AREA DE STATUS DE ARCHIVOS                    *
015900*****************************************************************
016000 01  WS-STATUS-ARCHIVOS.
016100     05  WS-PORT-STATUS          PIC X(02) VALUE SPACES.
016200     05  WS-STOCK-STATUS         PIC X(02) VALUE SPACES.
016300     05  WS-PRECIO-STATUS        PIC X(02) VALUE SPACES.
016400     05  WS-TENEN-STATUS         PIC X(02) VALUE SPACES.
016500     05  WS-PARAM-STATUS         PIC X(02) VALUE SPACES.
016600     05  WS-RPT-STATUS           PIC X(02) VALUE SPACES.
016700*****************************************************************
016800*                  AREA DE VARIABLES AUXILIARES                *
016900*****************************************************************
017000 01  WS-VARIABLES-AUXILIARES.
017100     05  WS-M                    PIC S9(04) COMP VALUE ZEROES.
017200     05  WS-PROGRAM              PIC X(08) VALUE SPACES.
017300 77  WS-CN-ACCIONES-RECHAZ       PIC S9(05) COMP VALUE ZEROES.
017400 77  WS-CN-PRECIOS-RECHAZ        PIC S9(05) COMP VALUE ZEROES.
017500 77  WS-CN-TENENCIAS-RECHAZ      PIC S9(05) COMP VALUE ZEROES.
017600*****************************************************************
017700*                    AREA  DE  SWITCHES                        *
017800*****************************************************************
017900 01  SW-SWITCHES-LOCALES.
018000     05  SW-FIN-ACCIONES         PIC X(01) VALUE 'N'.
018100         88  FIN-ACCIONES                  VALUE 'S'.
018200         88  NO-FIN-ACCIONES                VALUE 'N'.
018300     05  SW-TENENCIA-VALIDA      PIC X(01) VALUE 'N'.
018400         88  TENENCIA-VALIDA               VALUE 'S'.
018500         88  NO-TENENCIA-VALIDA             VALUE 'N'.
018600*****************************************************************
018700*        VENTANA DE EVALUACION Y FECHA DE PROCESO (P1PARAM)    *
018800*****************************************************************
018900 01  WS-VENTANA.
019000     05  WS-VEN-FEC-INICIO       PIC 9(08).
019100     05  WS-VEN-FEC-FIN          PIC 9(08).
019200     05  WS-VEN-FEC-PROCESO      PIC 9(08).
019300 01  WS-VENTANA-R REDEFINES WS-VENTANA.
019400     05  WS-VENTANA-X            PIC X(24).
019500*****************************************************************
019600*        DESGLOSE DE UNA FECHA 9(08) EN ANIO/MES/DIA, HABITO   *
019700*        DEL AREA (VER TAMBIEN P1RC003), USADO PARA EL CALCULO *
019800*        DE NUMERO JULIANO (REGLA R9).                          *
019900*****************************************************************
020000 01  WS-FECHA-DESGLOSE.
020100     05  WS-FEC-ANIO             PIC 9(04).
020200     05  WS-FEC-MES              PIC 9(02).
020300     05  WS-FEC-DIA              PIC 9(02).
020400 01  WS-FECHA-DESGLOSE-R REDEFINES WS-FECHA-DESGLOSE.
020500     05  WS-FEC-DESGLOSE-9       PIC 9(08).
020600*****************************************************************
020700*        VALORES ACUMULADOS DEL PORTAFOLIO EN EVALUACION       *
020800*****************************************************************
020900 01  WS-VALORES-PORTAFOLIO.
021000     05  WS-VALOR-PORTAFOLIO     PIC S9(15)V9(04) VALUE ZEROES.
021100     05  WS-VALOR-INICIAL        PIC S9(15)V9(04) VALUE ZEROES.
021200     05  WS-VALOR-FINAL          PIC S9(15)V9(04) VALUE ZEROES.
021300     05  WS-UTILIDAD-PORTAFOLIO  PIC S9(15)V9(04) VALUE ZEROES.
021400     05  WS-DIAS                 PIC S9(05)       VALUE ZEROES.
021500     05  WS-RENTABILIDAD         PIC S9(03)V9(06) VALUE ZEROES.
021600     05  WS-RENTABILIDAD-PCT     PIC S9(05)V9(04) VALUE ZEROES.
021700     05  WS-FASE                 PIC X(01) VALUE SPACES.
021800         88  FASE-INICIO                   VALUE '1'.
021900         88  FASE-FIN                      VALUE '2'.
022000     05  WS-FECHA-VALORAR        PIC 9(08) VALUE ZEROES.
022100     05  WS-MSJ-ERROR-VENTANA    PIC X(50) VALUE SPACES.
022200*****************************************************************
022300*        TOTALES GENERALES DEL REPORTE (CORTE FINAL)           *
022400*****************************************************************
022500 01  WS-TOTALES-GENERALES.
022600     05  WS-UTILIDAD-TOTAL       PIC S9(15)V9(04) VALUE ZEROES.
022700     05  WS-PORTAFOLIOS-TOTAL    PIC S9(05)       VALUE ZEROES.
022800*****************************************************************
022900*     TABLA DE TENENCIAS DEL PORTAFOLIO EN EVALUACION, LEIDA   *
023000*     POR ADELANTADO DE P1TENEN (SECUENCIA PORT-ID/SIMBOLO)     *
023100*     LIMITADA A 300 ENTRADAS POR VOLUMEN DE CARTERA.            *
023200*****************************************************************
023300 01  WS-TABLA-TENENCIAS-PORT-AREA.
023400     05  WS-TAB-TEN-PORT OCCURS 300 TIMES
023500                          INDEXED BY WS-IX-TP.
023600         10  WS-THP-SIMBOLO      PIC X(10).
023700         10  WS-THP-CANTIDAD     PIC 9(09).
023800         10  WS-THP-PRECIO-INI   PIC 9(06)V9(04).
023900         10  WS-THP-PRECIO-FIN   PIC 9(06)V9(04).
024000         10  WS-THP-UTILIDAD     PIC S9(15)V9(04).
024100 01  WS-TABLA-TENENCIAS-PORT-R REDEFINES WS-TABLA-TENENCIAS-PORT-AREA.
024200     05  WS-TAB-TEN-PORT-X OCCURS 300 TIMES PIC X(58).
024300 01  WS-CN-TENENCIAS-PORT     PIC S9(04) COMP VALUE ZEROES.
024400*****************************************************************
024500*     TENENCIA LEIDA POR ADELANTADO (LOOK-AHEAD) DE P1TENEN     *
024600*****************************************************************
024700 01  WS-TENENCIA-PENDIENTE.
024800     05  WS-TP-PORT-ID           PIC 9(06) VALUE ZEROES.
024900     05  WS-TP-SIMBOLO           PIC X(10) VALUE SPACES.
025000     05  WS-TP-CANTIDAD          PIC 9(09) VALUE ZEROES.
025100*****************************************************************
025200*        AREA DE CALCULO DEL NUMERO JULIANO (REGLA R9)         *
025300*        FORMULA CLASICA DE CONVERSION CALENDARIO-JULIANO,     *
025400*        SIN FUNCIONES INTRINSECAS.                              *
025500*****************************************************************
025600 01  WS-CALCULO-JULIANO.
025700     05  WS-JUL-ANIO             PIC S9(04) COMP.
025800     05  WS-JUL-MES              PIC S9(02) COMP.
025900     05  WS-JUL-DIA              PIC S9(02) COMP.
026000     05  WS-JUL-A                PIC S9(04) COMP.
026100     05  WS-JUL-Y2               PIC S9(06) COMP.
026200     05  WS-JUL-M2               PIC S9(04) COMP.
026300     05  WS-JUL-TEMP             PIC S9(04) COMP.
026400     05  WS-JUL-T1               PIC S9(09) COMP.
026500     05  WS-JUL-T2               PIC S9(09) COMP.
026600     05  WS-JUL-T3               PIC S9(09) COMP.
026700     05  WS-JUL-T4               PIC S9(09) COMP.
026800     05  WS-JUL-NUMERO           PIC S9(09) COMP.
026900 01  WS-JULIANOS.
027000     05  WS-JUL-INICIO           PIC S9(09) COMP.
027100     05  WS-JUL-FIN              PIC S9(09) COMP.
027200*****************************************************************
027300*                    AREA DE INCLUDES                          *
027400*****************************************************************
027500     COPY P1WC001.
027600     COPY P1RC006.
027700     COPY P1LC020.
027800     COPY P1LC030.
027900*****************************************************************
028000*                                                               *
028100*           P R O C E D U R E      D I V I S I O N              *
028200*                                                               *
028300*****************************************************************
028400 PROCEDURE DIVISION.
028500*
028600 MAINLINE.
028700*
028800     MOVE CT-PROGRAMA-P1           TO WS-PROGRAM
028900*
029000     PERFORM 1000-INICIO
029100        THRU 1000-INICIO-EXIT
029200*
029300     PERFORM 2000-PROCESO
029400        THRU 2000-PROCESO-EXIT
029500       UNTIL FIN-PORTAFOLIOS
029600*
029700     PERFORM 6000-FIN
029800        THRU 6000-FIN-EXIT
029900*
030000     GOBACK
030100     .
030200*****************************************************************
030300*     1000-INICIO   -   APERTURA DE ARCHIVOS, CARGA DE          *
030400*     MAESTROS (SIMBOLOS Y PRECIOS), LECTURA DE LA VENTANA DE   *
030500*     EVALUACION Y LECTURAS INICIALES DE PORTAFOLIOS Y          *
030600*     TENENCIAS PARA EL PROCESO DE CORTE DE CONTROL.             *
030700*****************************************************************
030800 1000-INICIO.
030900*
031000     OPEN INPUT  P1PORT-FILE
031100                 P1STOCK-FILE
031200                 P1PRECIO-FILE
031300                 P1TENEN-FILE
031400                 P1PARAM-FILE
031500     OPEN OUTPUT P1RPT-FILE
031600*
031700     PERFORM 1050-CARGAR-ACCIONES
031800        THRU 1050-CARGAR-ACCIONES-EXIT
031900       UNTIL FIN-ACCIONES
032000*
032100     PERFORM 1100-CARGAR-PRECIOS
032200        THRU 1100-CARGAR-PRECIOS-EXIT
032300       UNTIL FIN-PRECIOS
032400*
032500     READ P1PARAM-FILE
032600         AT END
032700             MOVE ZEROES          TO WS-VENTANA
032800         NOT AT END
032900             MOVE P1-REQ-FEC-INICIO  TO WS-VEN-FEC-INICIO
033000             MOVE P1-REQ-FEC-FIN     TO WS-VEN-FEC-FIN
033100             MOVE P1-REQ-FEC-PROCESO TO WS-VEN-FEC-PROCESO
033200     END-READ
033300*
033400     PERFORM 1090-ENCABEZADO-REPORTE
033500        THRU 1090-ENCABEZADO-REPORTE-EXIT
033600*
033700     PERFORM 1200-CARGAR-TENENCIAS
033800        THRU 1200-CARGAR-TENENCIAS-EXIT
033900*
034000     READ P1PORT-FILE
034100         AT END
034200             SET FIN-PORTAFOLIOS  TO TRUE
034300     END-READ
034400*
034500     .
034600 1000-INICIO-EXIT.
034700     EXIT.
034800*****************************************************************
034900*     1090-ENCABEZADO-REPORTE   -   IMPRIME EL ENCABEZADO DEL   *
035000*     REPORTE CON LA VENTANA Y LA FECHA DE PROCESO.               *
035100*****************************************************************
035200 1090-ENCABEZADO-REPORTE.
035300*
035400     MOVE WS-VEN-FEC-INICIO         TO P1-ENC-FEC-INICIO
035500     MOVE WS-VEN-FEC-FIN            TO P1-ENC-FEC-FIN
035600     MOVE WS-VEN-FEC-PROCESO        TO P1-ENC-FEC-PROCESO
035700     WRITE P1-RPT-RECORD           FROM P1-LIN-ENCABEZADO
035800         AFTER ADVANCING C01
035900     .
036000 1090-ENCABEZADO-REPORTE-EXIT.
036100     EXIT.
036200*****************************************************************
036300*     1050-CARGAR-ACCIONES   -   CARGA Y VALIDA (REGLA R1) EL   *
036400*     MAESTRO DE SIMBOLOS.  EL DUPLICADO/NO-BLANCO SE CONTROLA   *
036500*     EN LA TABLA INTERNA DE P1C030.                              *
036600*****************************************************************
036700 1050-CARGAR-ACCIONES.
036800*
036900     READ P1STOCK-FILE
037000         AT END
037100             SET FIN-ACCIONES        TO TRUE
037200         NOT AT END
037300             MOVE CT-ACCION-VAL-SIMBOLO TO P1E30-ACCION
037400             MOVE P1-STK-SIMBOLO         TO P1E30-SIMBOLO
037500             CALL CT-SUBP-VALIDA USING P1-ENLACE-P1C030
037600             IF  P1E30-INVALIDO
037700                 ADD 1                TO WS-CN-ACCIONES-RECHAZ
037800             END-IF
037900     END-READ
038000     .
038100 1050-CARGAR-ACCIONES-EXIT.
038200     EXIT.
038300*****************************************************************
038400*     1100-CARGAR-PRECIOS   -   CARGA Y VALIDA (REGLAS R2/R3)   *
038500*     EL HISTORICO DE PRECIOS, DEJANDOLO DISPONIBLE EN LA TABLA  *
038600*     DE MEMORIA DE P1C020 PARA LA VALORACION.                   *
038700*****************************************************************
038800 1100-CARGAR-PRECIOS.
038900*
039000     READ P1PRECIO-FILE
039100         AT END
039200             SET FIN-PRECIOS         TO TRUE
039300         NOT AT END
039400             MOVE CT-ACCION-VAL-PRECIO TO P1E30-ACCION
039500             MOVE P1-PRC-SIMBOLO        TO P1E30-SIMBOLO
039600             MOVE P1-PRC-FECHA          TO P1E30-FECHA
039700             MOVE P1-PRC-PRECIO         TO P1E30-PRECIO
039800             CALL CT-SUBP-VALIDA USING P1-ENLACE-P1C030
039900             IF  P1E30-VALIDO
040000                 MOVE CT-ACCION-CARGAR   TO P1E20-ACCION
040100                 MOVE P1-PRC-SIMBOLO     TO P1E20-SIMBOLO
040200                 MOVE P1-PRC-FECHA       TO P1E20-FECHA
040300                 MOVE P1-PRC-PRECIO      TO P1E20-PRECIO
040400                 CALL CT-SUBP-PRECIO USING P1-ENLACE-P1C020
040500             ELSE
040600                 ADD 1                  TO WS-CN-PRECIOS-RECHAZ
040700             END-IF
040800     END-READ
040900     .
041000 1100-CARGAR-PRECIOS-EXIT.
041100     EXIT.
041200*****************************************************************
041300*     1200-CARGAR-TENENCIAS   -   REGLA R4.  LEE P1TENEN Y       *
041400*     DESCARTA (CONTANDO EN WS-CN-TENENCIAS-RECHAZ) LOS          *
041500*     REGISTROS INVALIDOS (CANTIDAD NO POSITIVA O DUPLICADA      *
041600*     PORTAFOLIO/SIMBOLO), DEJANDO EN WS-TENENCIA-PENDIENTE LA   *
041700*     PRIMERA TENENCIA VALIDA ENCONTRADA (O EL FIN DE ARCHIVO)   *
041800*     PARA EL PROCESO DE LECTURA POR ADELANTADO (LOOK-AHEAD).    *
041900*     ES USADA TANTO POR 1000-INICIO (LECTURA INICIAL) COMO      *
042000*     POR 2110-AGREGAR-TENENCIA (LECTURA POR ADELANTADO).        *
042100*****************************************************************
042200 1200-CARGAR-TENENCIAS.
042300*
042400     SET NO-TENENCIA-VALIDA        TO TRUE
042500*
042600     PERFORM 1210-LEER-TENENCIA
042700        THRU 1210-LEER-TENENCIA-EXIT
042800       UNTIL FIN-TENENCIAS
042900          OR TENENCIA-VALIDA
043000     .
043100 1200-CARGAR-TENENCIAS-EXIT.
043200     EXIT.
043300*****************************************************************
043400*     1210-LEER-TENENCIA - CUERPO DE LA LECTURA Y VALIDACION     *
043500*     (REGLA R4, VIA P1C030) DE UN REGISTRO DE P1TENEN.          *
043600*****************************************************************
043700 1210-LEER-TENENCIA.
043800*
043900     READ P1TENEN-FILE
044000         AT END
044100             SET FIN-TENENCIAS        TO TRUE
044200         NOT AT END
044300             MOVE CT-ACCION-VAL-TENENCIA TO P1E30-ACCION
044400             MOVE P1-HLD-PORT-ID      TO P1E30-PORT-ID
044500             MOVE P1-HLD-SIMBOLO      TO P1E30-SIMBOLO
044600             MOVE P1-HLD-CANTIDAD     TO P1E30-CANTIDAD
044700             CALL CT-SUBP-VALIDA USING P1-ENLACE-P1C030
044800             IF  P1E30-VALIDO
044900                 SET TENENCIA-VALIDA  TO TRUE
045000                 MOVE P1-HLD-PORT-ID  TO WS-TP-PORT-ID
045100                 MOVE P1-HLD-SIMBOLO  TO WS-TP-SIMBOLO
045200                 MOVE P1-HLD-CANTIDAD TO WS-TP-CANTIDAD
045300             ELSE
045400                 ADD 1                TO WS-CN-TENENCIAS-RECHAZ
045500             END-IF
045600     END-READ
045700     .
045800 1210-LEER-TENENCIA-EXIT.
045900     EXIT.
046000*****************************************************************
046100*     2000-PROCESO   -   UNA ITERACION POR PORTAFOLIO, EN       *
046200*     SECUENCIA ASCENDENTE DE P1-PORT-ID (CORTE DE CONTROL).     *
046300*****************************************************************
046400 2000-PROCESO.
046500*
046600     PERFORM 2050-ENCABEZADO-PORTAFOLIO
046700        THRU 2050-ENCABEZADO-PORTAFOLIO-EXIT
046800*
046900     PERFORM 2100-CARGAR-TENENCIAS-PORTAFOLIO
047000        THRU 2100-CARGAR-TENENCIAS-PORTAFOLIO-EXIT
047100*
047200     PERFORM 3000-EVALUAR-PORTAFOLIO
047300        THRU 3000-EVALUAR-PORTAFOLIO-EXIT
047400*
047500     IF  ERROR-VENTANA
047600         PERFORM 5200-IMPRIMIR-ERROR
047700            THRU 5200-IMPRIMIR-ERROR-EXIT
047800     ELSE
047900         PERFORM 5000-IMPRIMIR-DETALLE
048000            THRU 5000-IMPRIMIR-DETALLE-EXIT
048100           VARYING WS-M FROM 1 BY 1
048200             UNTIL WS-M > WS-CN-TENENCIAS-PORT
048300         PERFORM 5100-IMPRIMIR-RESUMEN
048400            THRU 5100-IMPRIMIR-RESUMEN-EXIT
048500         ADD WS-UTILIDAD-PORTAFOLIO TO WS-UTILIDAD-TOTAL
048600     END-IF
048700*
048800     ADD 1                          TO WS-PORTAFOLIOS-TOTAL
048900*
049000     READ P1PORT-FILE
049100         AT END
049200             SET FIN-PORTAFOLIOS    TO TRUE
049300     END-READ
049400     .
049500 2000-PROCESO-EXIT.
049600     EXIT.
049700*****************************************************************
049800*     2050-ENCABEZADO-PORTAFOLIO   -   LINEA DE CORTE DE        *
049900*     CONTROL CON EL IDENTIFICADOR Y NOMBRE DEL PORTAFOLIO.       *
050000*****************************************************************
050100 2050-ENCABEZADO-PORTAFOLIO.
050200*
050300     MOVE P1-PORT-ID                TO P1-ENP-PORT-ID
050400     MOVE P1-PORT-NOMBRE            TO P1-ENP-PORT-NOMBRE
050500     WRITE P1-RPT-RECORD           FROM P1-LIN-ENC-PORTAF
050600         AFTER ADVANCING 2 LINES
050700     .
050800 2050-ENCABEZADO-PORTAFOLIO-EXIT.
050900     EXIT.
051000*****************************************************************
051100*     2100-CARGAR-TENENCIAS-PORTAFOLIO - CARGA EN MEMORIA LAS   *
051200*     TENENCIAS DEL PORTAFOLIO ACTUAL, LEYENDO POR ADELANTADO   *
051300*     DE P1TENEN MIENTRAS LA CLAVE PORT-ID COINCIDA.              *
051400*****************************************************************
051500 2100-CARGAR-TENENCIAS-PORTAFOLIO.
051600*
051700     MOVE ZEROES                    TO WS-CN-TENENCIAS-PORT
051800*
051900     PERFORM 2110-AGREGAR-TENENCIA
052000        THRU 2110-AGREGAR-TENENCIA-EXIT
052100       UNTIL FIN-TENENCIAS
052200          OR WS-TP-PORT-ID NOT = P1-PORT-ID
052300     .
052400 2100-CARGAR-TENENCIAS-PORTAFOLIO-EXIT.
052500     EXIT.
052600*****************************************************************
052700*     2110-AGREGAR-TENENCIA - INSERTA LA TENENCIA PENDIENTE EN   *
052800*     LA TABLA Y AVANZA, VIA 1200-CARGAR-TENENCIAS, LA LECTURA   *
052900*     VALIDADA (REGLA R4) DE P1TENEN.                             *
053000*****************************************************************
053100 2110-AGREGAR-TENENCIA.
053200*
053300     IF  WS-CN-TENENCIAS-PORT < 300
053400         ADD 1                       TO WS-CN-TENENCIAS-PORT
053500         MOVE WS-TP-SIMBOLO
053600             TO WS-THP-SIMBOLO  (WS-CN-TENENCIAS-PORT)
053700         MOVE WS-TP-CANTIDAD
053800             TO WS-THP-CANTIDAD (WS-CN-TENENCIAS-PORT)
053900         MOVE ZEROES
054000             TO WS-THP-PRECIO-INI (WS-CN-TENENCIAS-PORT)
054100                WS-THP-PRECIO-FIN (WS-CN-TENENCIAS-PORT)
054200                WS-THP-UTILIDAD   (WS-CN-TENENCIAS-PORT)
054300     END-IF
054400*
054500     PERFORM 1200-CARGAR-TENENCIAS
054600        THRU 1200-CARGAR-TENENCIAS-EXIT
054700     .
054800 2110-AGREGAR-TENENCIA-EXIT.
054900     EXIT.
055000*****************************************************************
055100*     3000-EVALUAR-PORTAFOLIO   -   REGLA R7 (VENTANA), LUEGO   *
055200*     U1 AL INICIO Y AL FIN DE VENTANA, UTILIDAD, DIAS Y         *
055300*     RENTABILIDAD ANUALIZADA (REGLA R6).                         *
055400*****************************************************************
055500 3000-EVALUAR-PORTAFOLIO.
055600*
055700     SET NO-ERROR-VENTANA           TO TRUE
055800*
055900     IF  WS-VEN-FEC-INICIO NOT LESS WS-VEN-FEC-FIN
056000         SET ERROR-VENTANA          TO TRUE
056100         MOVE ME-ERR-VENTANA-1      TO WS-MSJ-ERROR-VENTANA
056200     ELSE
056300         IF  WS-VEN-FEC-INICIO > WS-VEN-FEC-PROCESO
056400         OR  WS-VEN-FEC-FIN    > WS-VEN-FEC-PROCESO
056500             SET ERROR-VENTANA      TO TRUE
056600             MOVE ME-ERR-VENTANA-2  TO WS-MSJ-ERROR-VENTANA
056700         END-IF
056800     END-IF
056900*
057000     IF  NO-ERROR-VENTANA
057100         SET FASE-INICIO            TO TRUE
057200         MOVE WS-VEN-FEC-INICIO     TO WS-FECHA-VALORAR
057300         PERFORM 4000-VALORAR-PORTAFOLIO
057400            THRU 4000-VALORAR-PORTAFOLIO-EXIT
057500         MOVE WS-VALOR-PORTAFOLIO   TO WS-VALOR-INICIAL
057600*
057700         SET FASE-FIN               TO TRUE
057800         MOVE WS-VEN-FEC-FIN        TO WS-FECHA-VALORAR
057900         PERFORM 4000-VALORAR-PORTAFOLIO
058000            THRU 4000-VALORAR-PORTAFOLIO-EXIT
058100         MOVE WS-VALOR-PORTAFOLIO   TO WS-VALOR-FINAL
058200*
058300         COMPUTE WS-UTILIDAD-PORTAFOLIO =
058400                 WS-VALOR-FINAL - WS-VALOR-INICIAL
058500*
058600         PERFORM 3500-CALC-UTILIDAD-TENENCIAS
058700            THRU 3500-CALC-UTILIDAD-TENENCIAS-EXIT
058800           VARYING WS-M FROM 1 BY 1
058900             UNTIL WS-M > WS-CN-TENENCIAS-PORT
059000*
059100         PERFORM 8000-DIAS-ENTRE-FECHAS
059200            THRU 8000-DIAS-ENTRE-FECHAS-EXIT
059300*
059400         PERFORM 3400-CALC-RENTAB
059500            THRU 3400-CALC-RENTAB-EXIT
059600     END-IF
059700     .
059800 3000-EVALUAR-PORTAFOLIO-EXIT.
059900     EXIT.
060000*****************************************************************
060100*     3400-CALC-RENTAB   -   REGLA R6.  IMPLEMENTA LA FORMULA   *
060200*     DOCUMENTADA (FINAL/INICIAL) ** (365/DIAS) - 1, EN LUGAR    *
060300*     DEL "STUB" DE LA ESPECIFICACION ORIGINAL QUE SIEMPRE       *
060400*     DEVOLVIA CERO; CERO SOLO CUANDO EL VALOR INICIAL O LOS     *
060500*     DIAS SON CERO.  USA EL OPERADOR DE EXPONENCIACION DEL      *
060600*     LENGUAJE (**), NO UNA FUNCION INTRINSECA.                  *
060700*****************************************************************
060800 3400-CALC-RENTAB.
060900*
061000     IF  WS-VALOR-INICIAL > ZEROES
061100     AND WS-DIAS           > ZEROES
061200         COMPUTE WS-RENTABILIDAD ROUNDED =
061300                 ((WS-VALOR-FINAL / WS-VALOR-INICIAL)
061400                     ** (CT-DIAS-ANIO / WS-DIAS)) - 1
061500     ELSE
061600         MOVE ZEROES              TO WS-RENTABILIDAD
061700     END-IF
061800*
061900     COMPUTE WS-RENTABILIDAD-PCT ROUNDED =
062000             WS-RENTABILIDAD * CT-CIEN
062100     .
062200 3400-CALC-RENTAB-EXIT.
062300     EXIT.
062400*****************************************************************
062500*     3500-CALC-UTILIDAD-TENENCIAS - UTILIDAD POR TENENCIA =    *
062600*     CANTIDAD * (PRECIO FIN - PRECIO INICIO).                   *
062700*****************************************************************
062800 3500-CALC-UTILIDAD-TENENCIAS.
062900*
063000     COMPUTE WS-THP-UTILIDAD (WS-M) =
063100             WS-THP-CANTIDAD (WS-M) *
063200             (WS-THP-PRECIO-FIN (WS-M) - WS-THP-PRECIO-INI (WS-M))
063300     .
063400 3500-CALC-UTILIDAD-TENENCIAS-EXIT.
063500     EXIT.
063600*****************************************************************
063700*     4000-VALORAR-PORTAFOLIO   -   UNIDAD U1.  SUMA, SOBRE     *
063800*     LAS TENENCIAS DEL PORTAFOLIO, PRECIO(FECHA) * CANTIDAD.    *
063900*     UN PORTAFOLIO SIN TENENCIAS VALE CERO.                      *
064000*****************************************************************
064100 4000-VALORAR-PORTAFOLIO.
064200*
064300     MOVE ZEROES                    TO WS-VALOR-PORTAFOLIO
064400*
064500     PERFORM 4100-VALORAR-TENENCIA
064600        THRU 4100-VALORAR-TENENCIA-EXIT
064700       VARYING WS-M FROM 1 BY 1
064800         UNTIL WS-M > WS-CN-TENENCIAS-PORT
064900     .
065000 4000-VALORAR-PORTAFOLIO-EXIT.
065100     EXIT.
065200*****************************************************************
065300*     4100-VALORAR-TENENCIA - BUSCA EL PRECIO DE LA TENENCIA    *
065400*     EN P1C020 (REGLA R5) Y ACUMULA SU VALOR.  SE REVISA EL      *
065500*     CODIGO DE RETORNO DE P1C020 COMO RESGUARDO PROPIO DE LA     *
065600*     UNIDAD U3: AUNQUE 2000-EVALUAR-VENTANA (R7) YA IMPIDE QUE   *
065700*     WS-FECHA-VALORAR CAIGA FUERA DE VENTANA, P1C020 PUEDE       *
065800*     RECIBIR CUALQUIER FECHA Y DEBE RESPONDER POR SU CUENTA.     *
065900*****************************************************************
066000 4100-VALORAR-TENENCIA.
066100*
066200     MOVE CT-ACCION-BUSCAR           TO P1E20-ACCION
066300     MOVE WS-THP-SIMBOLO (WS-M)      TO P1E20-SIMBOLO
066400     MOVE WS-FECHA-VALORAR           TO P1E20-FECHA
066500     MOVE WS-VEN-FEC-PROCESO         TO P1E20-FEC-PROCESO
066600     CALL CT-SUBP-PRECIO USING P1-ENLACE-P1C020
066700*
066800     IF  P1E20-FECHA-FUTURA
066900         SET ERROR-VENTANA           TO TRUE
067000         MOVE ME-ERR-FECHA-FUTURA    TO WS-MSJ-ERROR-VENTANA
067100     ELSE
067200         COMPUTE WS-VALOR-PORTAFOLIO =
067300             WS-VALOR-PORTAFOLIO +
067400             (P1E20-PRECIO * WS-THP-CANTIDAD (WS-M))
067500*
067600         IF  FASE-INICIO
067700             MOVE P1E20-PRECIO   TO WS-THP-PRECIO-INI (WS-M)
067800         ELSE
067900             MOVE P1E20-PRECIO   TO WS-THP-PRECIO-FIN (WS-M)
068000         END-IF
068100     END-IF
068200     .
068300 4100-VALORAR-TENENCIA-EXIT.
068400     EXIT.
068500*****************************************************************
068600*     5000-IMPRIMIR-DETALLE - LINEA DE DETALLE POR TENENCIA.     *
068700*****************************************************************
068800 5000-IMPRIMIR-DETALLE.
068900*
069000     MOVE WS-THP-SIMBOLO    (WS-M)  TO P1-DET-SIMBOLO
069100     MOVE WS-THP-PRECIO-INI (WS-M)  TO P1-DET-PRECIO-INI
069200     MOVE WS-THP-PRECIO-FIN (WS-M)  TO P1-DET-PRECIO-FIN
069300     MOVE WS-THP-CANTIDAD   (WS-M)  TO P1-DET-CANTIDAD
069400     MOVE WS-THP-UTILIDAD   (WS-M)  TO P1-DET-UTILIDAD
069500     WRITE P1-RPT-RECORD           FROM P1-LIN-DETALLE
069600         AFTER ADVANCING 1 LINES
069700     .
069800 5000-IMPRIMIR-DETALLE-EXIT.
069900     EXIT.
070000*****************************************************************
070100*     5100-IMPRIMIR-RESUMEN - LINEA DE RESUMEN DEL PORTAFOLIO.  *
070200*****************************************************************
070300 5100-IMPRIMIR-RESUMEN.
070400*
070500     MOVE WS-VALOR-INICIAL          TO P1-RES-VALOR-INI
070600     MOVE WS-VALOR-FINAL            TO P1-RES-VALOR-FIN
070700     MOVE WS-UTILIDAD-PORTAFOLIO    TO P1-RES-UTILIDAD
070800     MOVE WS-RENTABILIDAD-PCT       TO P1-RES-RENTAB-PCT
070900     MOVE WS-DIAS                   TO P1-RES-DIAS
071000     WRITE P1-RPT-RECORD           FROM P1-LIN-RESUMEN
071100         AFTER ADVANCING 2 LINES
071200     .
071300 5100-IMPRIMIR-RESUMEN-EXIT.
071400     EXIT.
071500*****************************************************************
071600*     5200-IMPRIMIR-ERROR - LINEA DE ERROR DE VENTANA (R7), EN  *
071700*     LUGAR DE LOS RESULTADOS DEL PORTAFOLIO.                     *
071800*****************************************************************
071900 5200-IMPRIMIR-ERROR.
072000*
072100     MOVE WS-MSJ-ERROR-VENTANA      TO P1-ERR-MENSAJE
072200     WRITE P1-RPT-RECORD           FROM P1-LIN-ERROR
072300         AFTER ADVANCING 2 LINES
072400     .
072500 5200-IMPRIMIR-ERROR-EXIT.
072600     EXIT.
072700*****************************************************************
072800*     6000-FIN - LINEA DE TOTAL GENERAL Y CIERRE DE ARCHIVOS.   *
072900*****************************************************************
073000 6000-FIN.
073100*
073200     PERFORM 6200-TOTAL-GENERAL
073300        THRU 6200-TOTAL-GENERAL-EXIT
073400*
073500     CLOSE P1PORT-FILE
073600           P1STOCK-FILE
073700           P1PRECIO-FILE
073800           P1TENEN-FILE
073900           P1PARAM-FILE
074000           P1RPT-FILE
074100     .
074200 6000-FIN-EXIT.
074300     EXIT.
074400*****************************************************************
074500*     6200-TOTAL-GENERAL - IMPRIME LA LINEA DE TOTAL GENERAL DE *
074600*     UTILIDAD Y PORTAFOLIOS PROCESADOS.                          *
074700*****************************************************************
074800 6200-TOTAL-GENERAL.
074900*
075000     MOVE WS-UTILIDAD-TOTAL         TO P1-TOT-UTILIDAD
075100     MOVE WS-PORTAFOLIOS-TOTAL      TO P1-TOT-PORTAFOLIOS
075200     WRITE P1-RPT-RECORD           FROM P1-LIN-TOTAL
075300         AFTER ADVANCING 2 LINES
075400     .
075500 6200-TOTAL-GENERAL-EXIT.
075600     EXIT.
075700*****************************************************************
075800*     8000-DIAS-ENTRE-FECHAS - REGLA R9.  DIFERENCIA EXACTA DE  *
075900*     DIAS CALENDARIO ENTRE LA FECHA DE INICIO Y LA DE FIN DE    *
076000*     LA VENTANA, RESPETANDO EL LARGO DE LOS MESES Y LOS ANIOS   *
076100*     BISIESTOS, POR CONVERSION A NUMERO JULIANO (PARAGRAFO      *
076200*     8100), SIN FUNCIONES INTRINSECAS.                           *
076300*****************************************************************
076400 8000-DIAS-ENTRE-FECHAS.
076500*
076600     MOVE WS-VEN-FEC-INICIO         TO WS-FEC-DESGLOSE-9
076700     MOVE WS-FEC-ANIO                TO WS-JUL-ANIO
076800     MOVE WS-FEC-MES                 TO WS-JUL-MES
076900     MOVE WS-FEC-DIA                 TO WS-JUL-DIA
077000     PERFORM 8100-CALC-JULIANO
077100        THRU 8100-CALC-JULIANO-EXIT
077200     MOVE WS-JUL-NUMERO              TO WS-JUL-INICIO
077300*
077400     MOVE WS-VEN-FEC-FIN            TO WS-FEC-DESGLOSE-9
077500     MOVE WS-FEC-ANIO                TO WS-JUL-ANIO
077600     MOVE WS-FEC-MES                 TO WS-JUL-MES
077700     MOVE WS-FEC-DIA                 TO WS-JUL-DIA
077800     PERFORM 8100-CALC-JULIANO
077900        THRU 8100-CALC-JULIANO-EXIT
078000     MOVE WS-JUL-NUMERO              TO WS-JUL-FIN
078100*
078200     COMPUTE WS-DIAS = WS-JUL-FIN - WS-JUL-INICIO
078300     .
078400 8000-DIAS-ENTRE-FECHAS-EXIT.
078500     EXIT.
078600*****************************************************************
078700*     8100-CALC-JULIANO - NUMERO JULIANO DE LA FECHA EN         *
078800*     WS-JUL-ANIO/MES/DIA (FORMULA DE FLIEGEL Y VAN FLANDERN).  *
078900*****************************************************************
079000 8100-CALC-JULIANO.
079100*
079200     COMPUTE WS-JUL-TEMP = 14 - WS-JUL-MES
079300     DIVIDE WS-JUL-TEMP BY 12 GIVING WS-JUL-A
079400     COMPUTE WS-JUL-Y2  = WS-JUL-ANIO + 4800 - WS-JUL-A
079500     COMPUTE WS-JUL-M2  = WS-JUL-MES + (12 * WS-JUL-A) - 3
079600     COMPUTE WS-JUL-T1  = (153 * WS-JUL-M2) + 2
079700     DIVIDE WS-JUL-T1  BY 5   GIVING WS-JUL-T1
079800     DIVIDE WS-JUL-Y2  BY 4   GIVING WS-JUL-T2
079900     DIVIDE WS-JUL-Y2  BY 100 GIVING WS-JUL-T3
080000     DIVIDE WS-JUL-Y2  BY 400 GIVING WS-JUL-T4
080100     COMPUTE WS-JUL-NUMERO = WS-JUL-DIA + WS-JUL-T1
080200                           + (365 * WS-JUL-Y2)
080300                           + WS-JUL-T2 - WS-JUL-T3 + WS-JUL-T4
080400                           - 32045
080500     .
080600 8100-CALC-JULIANO-EXIT.
080700     EXIT.
