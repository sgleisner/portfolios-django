000100*****************************************************************
000200*                                                               *
000300*  COPY: P1RC003                                               *
000400*                                                               *
000500*  APLICACION: P1 - VALORACION DE PORTAFOLIOS                  *
000600*                                                               *
000700*  DESCRIPCION: LAYOUT DEL HISTORICO DE PRECIOS (P1PRECIO).     *
000800*               28 BYTES LOGICOS, SIN RELLENO, SECUENCIA         *
000900*               ASCENDENTE POR SIMBOLO Y FECHA.  UN SOLO        *
001000*               PRECIO POR SIMBOLO/FECHA (REGLA R3) Y RANGO     *
001100*               0.0001 A 999999.9999 (REGLA R2), VALIDADOS      *
001200*               POR P1C030.  P1C020 MANTIENE ESTE LAYOUT EN     *
001300*               UNA TABLA DE MEMORIA PARA LA BUSQUEDA Y PARA    *
001400*               LOS PRECIOS SINTETICOS (REGLA R5).              *
001500*                                                               *
001600*        L O G    D E   M O D I F I C A C I O N E S            *
001700*****************************************************************
001800*  AUTOR     FECHA        DESCRIPCION                          *
001900*  --------  -----------  ------------------------------------ *
002000*  H.OCANTO  14/02/1995   VERSION INICIAL                       *
002100*  R.MEDINA  19/11/1996   SE FIJA PRECIO A 6 ENTEROS/4 DECIMALES*
002200*  A.SALCEDO 21/09/1999   AJUSTE Y2K DE P1-PRC-FECHA A 9(08)     *
002300*  A.SALCEDO 08/03/2001   TICKET P1-0447 - RESERVA DE 4 BYTES    *
002400*  J.PAREDES 17/06/2003   TICKET P1-0513 - SE ELIMINA EL RELLENO *
002500*                         (NO CUADRABA CON LOS 28 BYTES DE       *
002600*                         P1PRECIO); SE DESGLOSA EL SIMBOLO EN   *
002700*                         BOLSA/TICKER Y EL PRECIO EN ENTERO/    *
002800*                         DECIMAL PARA LA IMPRESION.             *
002900*****************************************************************
003000 01  P1-PRC-RECORD.
003100     05  P1-PRC-SIMBOLO          PIC X(10).
003200         88  PRC-SIMBOLO-BLANCO      VALUE SPACES.
003300     05  P1-PRC-SIMBOLO-R REDEFINES P1-PRC-SIMBOLO.
003400         10  P1-PRC-BOLSA        PIC X(03).
003500         10  P1-PRC-TICKER       PIC X(07).
003600     05  P1-PRC-FECHA            PIC 9(08).
003700     05  P1-PRC-FECHA-R REDEFINES P1-PRC-FECHA.
003800         10  P1-PRC-FEC-ANIO     PIC 9(04).
003900         10  P1-PRC-FEC-MES      PIC 9(02).
004000         10  P1-PRC-FEC-DIA      PIC 9(02).
004100     05  P1-PRC-PRECIO           PIC 9(06)V9(04).
004200         88  PRC-PRECIO-CERO         VALUE ZERO.
004300     05  P1-PRC-PRECIO-R REDEFINES P1-PRC-PRECIO.
004400         10  P1-PRC-PRECIO-ENTERO    PIC 9(06).
004500         10  P1-PRC-PRECIO-DECIMAL   PIC 9(04).
