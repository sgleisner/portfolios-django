000100*****************************************************************
000200*                                                               *
000300*  COPY: P1WC001                                               *
000400*                                                               *
000500*  APLICACION: P1 - VALORACION DE PORTAFOLIOS                  *
000600*                                                               *
000700*  DESCRIPCION: CONSTANTES, SWITCHES Y LITERALES DE ERROR       *
000800*               COMUNES AL PROCESO BATCH DE VALORACION Y        *
000900*               RENTABILIDAD.  ES INCLUIDO POR P1C010, P1C020   *
001000*               Y P1C030.                                       *
001100*                                                               *
001200*        L O G    D E   M O D I F I C A C I O N E S            *
001300*****************************************************************
001400*  AUTOR     FECHA        DESCRIPCION                          *
001500*  --------  -----------  ------------------------------------ *
001600*  H.OCANTO  14/02/1995   VERSION INICIAL - COPY DE CONSTANTES *
001700*  H.OCANTO  02/05/1995   SE AGREGAN SW-ERROR-VENTANA (R7)     *
001800*  R.MEDINA  19/11/1996   MENSAJES DE VALIDACION R1-R4          *
001900*  R.MEDINA  30/01/1998   TOPES DE PRECIO SEGUN NUEVA NORMA     *
002000*  A.SALCEDO 21/09/1999   AJUSTE Y2K DE FORMATOS DE FECHA       *
002100*  A.SALCEDO 08/03/2001   TICKET P1-0447 RENTABILIDAD ANUALIZAD*
002200*  A.SALCEDO 08/03/2001   -A: CONSTANTE CT-DIAS-ANIO Y CT-CIEN  *
002300*****************************************************************
002400*                     AREA DE CONTANTES                        *
002500*****************************************************************
002600 01  CT-CONTANTES-P1.
002700     05  CT-PROGRAMA-P1          PIC X(08)   VALUE 'P1C010'.
002800     05  CT-SUBP-PRECIO          PIC X(08)   VALUE 'P1C020'.
002900     05  CT-SUBP-VALIDA          PIC X(08)   VALUE 'P1C030'.
003000     05  CT-SI                   PIC X(01)   VALUE 'S'.
003100     05  CT-NO                   PIC X(01)   VALUE 'N'.
003200     05  CT-ACCION-BUSCAR        PIC X(01)   VALUE '1'.
003300     05  CT-ACCION-CARGAR        PIC X(01)   VALUE '2'.
003400     05  CT-ACCION-VAL-SIMBOLO   PIC X(01)   VALUE '1'.
003500     05  CT-ACCION-VAL-PRECIO    PIC X(01)   VALUE '2'.
003600     05  CT-ACCION-VAL-TENENCIA  PIC X(01)   VALUE '3'.
003700     05  CT-PRECIO-MINIMO        PIC 9(06)V9(04) VALUE 0.0001.
003800     05  CT-PRECIO-MAXIMO        PIC 9(06)V9(04) VALUE 999999.9999.
003900     05  CT-DIAS-ANIO            PIC 9(03)   VALUE 365.
004000     05  CT-CIEN                 PIC 9(03)   VALUE 100.
004100     05  CT-INCRE-1              PIC 9(01)   VALUE 1.
004200*****************************************************************
004300*                    AREA  DE  SWITCHES                        *
004400*****************************************************************
004500 01  SW-SWITCHES-P1.
004600     05  SW-FIN-PORTAFOLIOS      PIC X(01)   VALUE 'N'.
004700         88  FIN-PORTAFOLIOS                 VALUE 'S'.
004800         88  NO-FIN-PORTAFOLIOS              VALUE 'N'.
004900     05  SW-FIN-TENENCIAS        PIC X(01)   VALUE 'N'.
005000         88  FIN-TENENCIAS                   VALUE 'S'.
005100         88  NO-FIN-TENENCIAS                VALUE 'N'.
005200     05  SW-FIN-PRECIOS          PIC X(01)   VALUE 'N'.
005300         88  FIN-PRECIOS                     VALUE 'S'.
005400         88  NO-FIN-PRECIOS                  VALUE 'N'.
005500     05  SW-ERROR-VENTANA        PIC X(01)   VALUE 'N'.
005600         88  ERROR-VENTANA                   VALUE 'S'.
005700         88  NO-ERROR-VENTANA                VALUE 'N'.
005800     05  SW-REGISTRO-VALIDO      PIC X(01)   VALUE 'S'.
005900         88  REGISTRO-VALIDO                 VALUE 'S'.
006000         88  REGISTRO-INVALIDO               VALUE 'N'.
006100*****************************************************************
006200*                AREA DE MENSAJES DE ERROR                     *
006300*****************************************************************
006400 01  ME-MENSAJES-P1.
006500     05  ME-ERR-VENTANA-1.
006600         10  FILLER              PIC X(50) VALUE
006700             'The start date must be before the end date.'.
006800     05  ME-ERR-VENTANA-2.
006900         10  FILLER              PIC X(50) VALUE
007000             'Received dates must not be in the future.'.
007100     05  ME-ERR-FECHA-FUTURA.
007200         10  FILLER              PIC X(50) VALUE
007300             'cannot price a stock for a future date'.
007400     05  ME-ERR-SIMBOLO.
007500         10  FILLER              PIC X(50) VALUE
007600             'STOCK SYMBOL BLANK OR DUPLICATE - RECHAZADO'.
007700     05  ME-ERR-PRECIO-RANGO.
007800         10  FILLER              PIC X(50) VALUE
007900             'PRICE OUT OF RANGE 0.0001-999999.9999 - RECHAZADO'.
008000     05  ME-ERR-PRECIO-DUPL.
008100         10  FILLER              PIC X(50) VALUE
008200             'DUPLICATE PRICE FOR SYMBOL/DATE - RECHAZADO'.
008300     05  ME-ERR-TENENCIA.
008400         10  FILLER              PIC X(50) VALUE
008500             'HOLDING QUANTITY NOT POSITIVE OR DUPLICATE - RECH'.
008600     05  FILLER                  PIC X(20) VALUE SPACES.
