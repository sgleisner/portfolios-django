000100*****************************************************************
000200*                                                               *
000300*  COPY: P1RC001                                               *
000400*                                                               *
000500*  APLICACION: P1 - VALORACION DE PORTAFOLIOS                  *
000600*                                                               *
000700*  DESCRIPCION: LAYOUT DEL MAESTRO DE PORTAFOLIOS (P1PORT).     *
000800*               46 BYTES LOGICOS, SIN RELLENO, SECUENCIA         *
000900*               ASCENDENTE POR P1-PORT-ID.  EL IDENTIFICADOR     *
001000*               SE DESGLOSA EN OFICINA/NUMERO DE PORTAFOLIO Y    *
001100*               EL NOMBRE EN DOS MITADES PARA LOS REPORTES QUE   *
001200*               SOLO TIENEN ESPACIO PARA LA PRIMERA PARTE.       *
001300*                                                               *
001400*        L O G    D E   M O D I F I C A C I O N E S            *
001500*****************************************************************
001600*  AUTOR     FECHA        DESCRIPCION                          *
001700*  --------  -----------  ------------------------------------ *
001800*  H.OCANTO  14/02/1995   VERSION INICIAL                       *
001900*  A.SALCEDO 21/09/1999   AJUSTE Y2K - SIN CAMPOS DE FECHA AQUI *
002000*  A.SALCEDO 08/03/2001   TICKET P1-0447 - RESERVA DE 4 BYTES    *
002100*  J.PAREDES 17/06/2003   TICKET P1-0513 - SE ELIMINA EL RELLENO *
002200*                         (NO CUADRABA CON LOS 46 BYTES DE       *
002300*                         P1PORT); SE DESGLOSA P1-PORT-ID EN     *
002400*                         OFICINA/NUMERO Y P1-PORT-NOMBRE EN     *
002500*                         DOS MITADES DE REPORTE.                *
002600*****************************************************************
002700 01  P1-PORT-RECORD.
002800     05  P1-PORT-ID              PIC 9(06).
002900     05  P1-PORT-ID-R REDEFINES P1-PORT-ID.
003000         10  P1-PORT-OFICINA     PIC 9(02).
003100             88  PORT-OFICINA-CENTRAL      VALUE 01.
003200         10  P1-PORT-NUMERO      PIC 9(04).
003300     05  P1-PORT-NOMBRE          PIC X(40).
003350         88  PORT-NOMBRE-BLANCO      VALUE SPACES.
003400     05  P1-PORT-NOMBRE-R REDEFINES P1-PORT-NOMBRE.
003500         10  P1-PORT-NOMBRE-CORTO   PIC X(20).
003600         10  P1-PORT-NOMBRE-RESTO   PIC X(20).
