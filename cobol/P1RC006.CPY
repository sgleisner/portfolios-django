000100*****************************************************************
000200*                                                               *
000300*  COPY: P1RC006                                               *
000400*                                                               *
000500*  APLICACION: P1 - VALORACION DE PORTAFOLIOS                  *
000600*                                                               *
000700*  DESCRIPCION: LINEAS DE IMPRESION DEL REPORTE DE UTILIDAD     *
000800*               DE PORTAFOLIOS (P1RPT), 132 COLUMNAS.  INCLUYE  *
000900*               ENCABEZADO, ENCABEZADO DE PORTAFOLIO (CORTE DE  *
001000*               CONTROL), DETALLE POR TENENCIA, RESUMEN,        *
001100*               LINEA DE ERROR Y TOTAL GENERAL.                 *
001200*                                                               *
001300*        L O G    D E   M O D I F I C A C I O N E S            *
001400*****************************************************************
001500*  AUTOR     FECHA        DESCRIPCION                          *
001600*  --------  -----------  ------------------------------------ *
001700*  H.OCANTO  14/02/1995   VERSION INICIAL                       *
001800*  R.MEDINA  19/11/1996   SE AGREGA RENTABILIDAD ANUALIZADA %   *
001900*  A.SALCEDO 08/03/2001   TICKET P1-0447 - LINEA DE ERROR R7    *
002000*****************************************************************
002100 01  P1-LIN-ENCABEZADO.
002200     05  FILLER                  PIC X(01) VALUE SPACES.
002300     05  FILLER                  PIC X(38) VALUE
002400         'REPORTE DE VALORACION Y RENTABILIDAD'.
002500     05  FILLER                  PIC X(04) VALUE 'DEL '.
002600     05  P1-ENC-FEC-INICIO       PIC 9(08).
002700     05  FILLER                  PIC X(04) VALUE ' AL '.
002800     05  P1-ENC-FEC-FIN          PIC 9(08).
002900     05  FILLER                  PIC X(10) VALUE ' PROCESO '.
003000     05  P1-ENC-FEC-PROCESO      PIC 9(08).
003100     05  FILLER                  PIC X(51) VALUE SPACES.
003200*
003300 01  P1-LIN-ENC-PORTAF.
003400     05  FILLER                  PIC X(01) VALUE SPACES.
003500     05  FILLER                  PIC X(12) VALUE 'PORTAFOLIO '.
003600     05  P1-ENP-PORT-ID          PIC ZZZZZ9.
003700     05  FILLER                  PIC X(02) VALUE SPACES.
003800     05  P1-ENP-PORT-NOMBRE      PIC X(40).
003900     05  FILLER                  PIC X(71) VALUE SPACES.
004000*
004100 01  P1-LIN-DETALLE.
004200     05  FILLER                  PIC X(03) VALUE SPACES.
004300     05  P1-DET-SIMBOLO          PIC X(10).
004400     05  FILLER                  PIC X(02) VALUE SPACES.
004500     05  P1-DET-PRECIO-INI       PIC ZZZZZ9.9999.
004600     05  FILLER                  PIC X(02) VALUE SPACES.
004700     05  P1-DET-PRECIO-FIN       PIC ZZZZZ9.9999.
004800     05  FILLER                  PIC X(02) VALUE SPACES.
004900     05  P1-DET-CANTIDAD         PIC ZZZ,ZZZ,ZZ9.
005000     05  FILLER                  PIC X(02) VALUE SPACES.
005100     05  P1-DET-UTILIDAD         PIC -Z(12)9.9999.
005200     05  FILLER                  PIC X(59) VALUE SPACES.
005300*
005400 01  P1-LIN-RESUMEN.
005500     05  FILLER                  PIC X(03) VALUE SPACES.
005600     05  FILLER                  PIC X(14) VALUE 'VALOR INICIAL '.
005700     05  P1-RES-VALOR-INI        PIC -Z(12)9.9999.
005800     05  FILLER                  PIC X(01) VALUE SPACES.
005900     05  FILLER                  PIC X(12) VALUE 'VALOR FINAL '.
006000     05  P1-RES-VALOR-FIN        PIC -Z(12)9.9999.
006100     05  FILLER                  PIC X(01) VALUE SPACES.
006200     05  FILLER                  PIC X(09) VALUE 'UTILIDAD '.
006300     05  P1-RES-UTILIDAD         PIC -Z(12)9.9999.
006400     05  FILLER                  PIC X(01) VALUE SPACES.
006500     05  FILLER                  PIC X(10) VALUE 'RENTAB.AN '.
006600     05  P1-RES-RENTAB-PCT       PIC -Z(04)9.9999.
006700     05  FILLER                  PIC X(01) VALUE '%'.
006800     05  FILLER                  PIC X(01) VALUE SPACES.
006900     05  FILLER                  PIC X(05) VALUE 'DIAS '.
007000     05  P1-RES-DIAS             PIC -Z(04)9.
007100*
007200 01  P1-LIN-ERROR.
007300     05  FILLER                  PIC X(03) VALUE SPACES.
007400     05  FILLER                  PIC X(08) VALUE '*ERROR* '.
007500     05  FILLER                  PIC X(02) VALUE SPACES.
007600     05  P1-ERR-MENSAJE          PIC X(50).
007700     05  FILLER                  PIC X(69) VALUE SPACES.
007800*
007900 01  P1-LIN-TOTAL.
008000     05  FILLER                  PIC X(01) VALUE SPACES.
008100     05  FILLER                  PIC X(25) VALUE
008200         'TOTAL GENERAL - UTILIDAD '.
008300     05  P1-TOT-UTILIDAD         PIC -Z(12)9.9999.
008400     05  FILLER                  PIC X(02) VALUE SPACES.
008500     05  FILLER                  PIC X(24) VALUE
008600         'PORTAFOLIOS PROCESADOS '.
008700     05  P1-TOT-PORTAFOLIOS      PIC ZZZZ9.
008800     05  FILLER                  PIC X(56) VALUE SPACES.
