000100*****************************************************************
000200*                                                               *
000300*  COPY: P1LC020                                               *
000400*                                                               *
000500*  APLICACION: P1 - VALORACION DE PORTAFOLIOS                  *
000600*                                                               *
000700*  DESCRIPCION: AREA DE ENLACE (LINKAGE) DEL CALL A P1C020,     *
000800*               SUBPROGRAMA DE BUSQUEDA DE PRECIOS CON          *
000900*               GENERACION SINTETICA (REGLA R5).  ES INCLUIDA   *
001000*               EN LA WORKING-STORAGE DE P1C010 (QUIEN LLAMA)   *
001100*               Y EN LA LINKAGE DE P1C020 (QUIEN RECIBE).       *
001200*                                                               *
001300*        L O G    D E   M O D I F I C A C I O N E S            *
001400*****************************************************************
001500*  AUTOR     FECHA        DESCRIPCION                          *
001600*  --------  -----------  ------------------------------------ *
001700*  H.OCANTO  14/02/1995   VERSION INICIAL                       *
001800*  A.SALCEDO 08/03/2001   TICKET P1-0447 - CODIGO DE ERROR R5   *
001900*****************************************************************
002000 01  P1-ENLACE-P1C020.
002100     05  P1E20-ACCION            PIC X(01).
002200         88  P1E20-ACCION-BUSCAR         VALUE '1'.
002300         88  P1E20-ACCION-CARGAR         VALUE '2'.
002400     05  P1E20-SIMBOLO           PIC X(10).
002500     05  P1E20-FECHA             PIC 9(08).
002600     05  P1E20-FEC-PROCESO       PIC 9(08).
002700     05  P1E20-PRECIO            PIC 9(06)V9(04).
002800     05  P1E20-COD-RETORNO       PIC X(02).
002900         88  P1E20-OK                    VALUE '00'.
003000         88  P1E20-FECHA-FUTURA          VALUE '90'.
003100         88  P1E20-TABLA-LLENA           VALUE '91'.
003200     05  FILLER                  PIC X(10).
