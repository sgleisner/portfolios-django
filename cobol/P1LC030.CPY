000100*****************************************************************
000200*                                                               *
000300*  COPY: P1LC030                                               *
000400*                                                               *
000500*  APLICACION: P1 - VALORACION DE PORTAFOLIOS                  *
000600*                                                               *
000700*  DESCRIPCION: AREA DE ENLACE (LINKAGE) DEL CALL A P1C030,     *
000800*               SUBPROGRAMA DE VALIDACION DE REGISTROS (REGLAS  *
000900*               R1 A R4).  ES INCLUIDA EN LA WORKING-STORAGE    *
001000*               DE P1C010 (QUIEN LLAMA) Y EN LA LINKAGE DE      *
001100*               P1C030 (QUIEN RECIBE).                          *
001200*                                                               *
001300*        L O G    D E   M O D I F I C A C I O N E S            *
001400*****************************************************************
001500*  AUTOR     FECHA        DESCRIPCION                          *
001600*  --------  -----------  ------------------------------------ *
001700*  H.OCANTO  14/02/1995   VERSION INICIAL                       *
001800*  R.MEDINA  19/11/1996   SE AGREGA VALIDACION DE TENENCIAS R4  *
001900*****************************************************************
002000 01  P1-ENLACE-P1C030.
002100     05  P1E30-ACCION            PIC X(01).
002200         88  P1E30-VAL-SIMBOLO           VALUE '1'.
002300         88  P1E30-VAL-PRECIO            VALUE '2'.
002400         88  P1E30-VAL-TENENCIA          VALUE '3'.
002500     05  P1E30-SIMBOLO           PIC X(10).
002600     05  P1E30-FECHA             PIC 9(08).
002700     05  P1E30-PRECIO            PIC 9(06)V9(04).
002800     05  P1E30-PORT-ID           PIC 9(06).
002900     05  P1E30-CANTIDAD          PIC 9(09).
003000     05  P1E30-RESULTADO         PIC X(01).
003100         88  P1E30-VALIDO                VALUE 'S'.
003200         88  P1E30-INVALIDO              VALUE 'N'.
003300     05  P1E30-MENSAJE           PIC X(50).
