000100*****************************************************************
000200*                                                               *
000300*  PROGRAMA: P1C030                                             *
000400*                                                               *
000500*  FECHA CREACION: 14/02/1995                                   *
000600*                                                               *
000700*  AUTOR: H. OCANTO                                             *
000800*                                                               *
000900*  APLICACION: P1 - VALORACION DE PORTAFOLIOS                   *
001000*                                                               *
001100*  DESCRIPCION: SUBPROGRAMA DE VALIDACION DE REGISTROS PARA EL  *
001200*               PROCESO BATCH DE VALORACION Y RENTABILIDAD DE   *
001300*               PORTAFOLIOS.  VALIDA SIMBOLOS DE ACCIONES       *
001400*               (REGLA R1), PRECIOS (REGLAS R2 Y R3) Y          *
001500*               TENENCIAS (REGLA R4) A MEDIDA QUE P1C010 CARGA  *
001600*               LOS MAESTROS.  ES INVOCADO POR CALL DESDE       *
001700*               P1C010, UN REGISTRO A LA VEZ.                   *
001800*                                                               *
001900*        L O G    D E   M O D I F I C A C I O N E S            *
002000*****************************************************************
002100*  AUTOR      FECHA        DESCRIPCION                         *
002200*  ---------  -----------  ----------------------------------- *
002300*  H.OCANTO   14/02/1995   VERSION INICIAL - VALIDA SIMBOLO Y   *
002400*                          PRECIO (R1, R2)                      *
002500*  H.OCANTO   30/04/1995   SE AGREGA VALIDACION DE DUPLICADOS   *
002600*                          DE PRECIO POR SIMBOLO/FECHA (R3)     *
002700*  R.MEDINA   19/11/1996   SE AGREGA VALIDACION DE TENENCIAS    *
002800*                          (CANTIDAD POSITIVA, NO DUPLICADA) R4 *
002900*  R.MEDINA   30/01/1998   TABLAS DE CONTROL AMPLIADAS A 500    *
003000*                          ENTRADAS POR VOLUMEN DE CARTERA      *
003100*  A.SALCEDO  21/09/1999   AJUSTE Y2K - FECHAS DE 8 DIGITOS     *
003200*  A.SALCEDO  08/03/2001   TICKET P1-0447 - MENSAJES DE ERROR   *
003300*                          TOMADOS DE P1WC001 (ANTES LITERALES) *
003400*****************************************************************
003500 IDENTIFICATION DIVISION.
003600*
003700 PROGRAM-ID.   P1C030.
003800 AUTHOR.       H. OCANTO.
003900 INSTALLATION. GERENCIA DE SISTEMAS - AREA DE INVERSIONES.
004000 DATE-WRITTEN. 14/02/1995.
004100 DATE-COMPILED.
004200 SECURITY.     CONFIDENCIAL - USO INTERNO.
004300*****************************************************************
004400*                                                               *
004500*        E N V I R O N M E N T         D I V I S I O N          *
004600*                                                               *
004700*****************************************************************
004800 ENVIRONMENT DIVISION.
004900*
005000 CONFIGURATION SECTION.
005100*
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.
005400*
005500 INPUT-OUTPUT SECTION.
005600*****************************************************************
005700*                                                               *
005800*                D A T A            D I V I S I O N             *
005900*                                                               *
006000*****************************************************************
006100 DATA DIVISION.
006200*****************************************************************
006300*                  WORKING-STORAGE SECTION                     *
006400*****************************************************************
006500 WORKING-STORAGE SECTION.
006600*****************************************************************
006700*                  AREA DE VARIABLES AUXILIARES                *
006800*****************************************************************
006900 01  WS-VARIABLES-AUXILIARES.
007000     05  WS-I                    PIC S9(04) COMP VALUE ZEROES.
007100     05  WS-J                    PIC S9(04) COMP VALUE ZEROES.
007200     05  WS-PROGRAM              PIC X(08) VALUE SPACES.
007300*****************************************************************
007400*        TABLA DE CONTROL DE SIMBOLOS YA VALIDADOS (R1)        *
007500*        LIMITADA A 500 ENTRADAS POR VOLUMEN DE CARTERA        *
007600*****************************************************************
007700 01  WS-TABLA-SIMBOLOS-AREA.
007800     05  WS-TAB-SIMBOLO OCCURS 500 TIMES
007900                         INDEXED BY WS-IX-SIM
008000                         PIC X(10).
008100 01  WS-CN-SIMBOLOS          PIC S9(04) COMP VALUE ZEROES.
008200*****************************************************************
008300*     TABLA DE CONTROL DE PRECIOS YA VALIDADOS (R3)            *
008400*****************************************************************
008500 01  WS-TABLA-PRECIOS-AREA.
008600     05  WS-TAB-PRECIO OCCURS 500 TIMES
008700                        INDEXED BY WS-IX-PRC.
008800         10  WS-TP-SIMBOLO       PIC X(10).
008900         10  WS-TP-FECHA         PIC 9(08).
009000 01  WS-TABLA-PRECIOS-R REDEFINES WS-TABLA-PRECIOS-AREA.
009100     05  WS-TAB-PRECIO-X OCCURS 500 TIMES PIC X(18).
009200 01  WS-CN-PRECIOS            PIC S9(04) COMP VALUE ZEROES.
009300*****************************************************************
009400*     TABLA DE CONTROL DE TENENCIAS YA VALIDADAS (R4)          *
009500*****************************************************************
009600 01  WS-TABLA-TENENCIAS-AREA.
009700     05  WS-TAB-TENENCIA OCCURS 500 TIMES
009800                          INDEXED BY WS-IX-TEN.
009900         10  WS-TT-PORT-ID       PIC 9(06).
010000         10  WS-TT-SIMBOLO       PIC X(10).
010100 01  WS-TABLA-TENENCIAS-R REDEFINES WS-TABLA-TENENCIAS-AREA.
010200     05  WS-TAB-TENENCIA-X OCCURS 500 TIMES PIC X(16).
010300 01  WS-CN-TENENCIAS          PIC S9(04) COMP VALUE ZEROES.
010400*****************************************************************
010500*             CLAVES DE COMPARACION DE UNA SOLA VEZ            *
010600*****************************************************************
010700 01  WS-CLAVE-PRECIO.
010800     05  WS-CLAVE-PRC-SIMBOLO    PIC X(10).
010900     05  WS-CLAVE-PRC-FECHA      PIC 9(08).
011000 01  WS-CLAVE-PRECIO-R REDEFINES WS-CLAVE-PRECIO.
011100     05  WS-CLAVE-PRECIO-X       PIC X(18).
011200 01  WS-CLAVE-TENENCIA.
011300     05  WS-CLAVE-TEN-PORT       PIC 9(06).
011400     05  WS-CLAVE-TEN-SIMBOLO    PIC X(10).
011500 01  WS-CLAVE-TENENCIA-R REDEFINES WS-CLAVE-TENENCIA.
011600     05  WS-CLAVE-TENENCIA-X     PIC X(16).
011700*****************************************************************
011800*                    AREA  DE  SWITCHES                        *
011900*****************************************************************
012000 01  SW-SWITCHES.
012100     05  SW-ENCONTRADO           PIC X(01) VALUE 'N'.
012200         88  ENCONTRADO                    VALUE 'S'.
012300         88  NO-ENCONTRADO                 VALUE 'N'.
012400*****************************************************************
012500*                    AREA DE INCLUDES                          *
012600*****************************************************************
012700     COPY P1WC001.
012800 LINKAGE SECTION.
012900*
013000     COPY P1LC030.
013100*****************************************************************
013200*                                                               *
013300*           P R O C E D U R E      D I V I S I O N              *
013400*                                                                *
013500*****************************************************************
013600 PROCEDURE DIVISION USING P1-ENLACE-P1C030.
013700*
013800 MAINLINE.
013900*
014000     PERFORM 1000-INICIO
014100        THRU 1000-INICIO-EXIT
014200*
014300     PERFORM 2000-VALIDAR-ACCION
014400        THRU 2000-VALIDAR-ACCION-EXIT
014500*
014600     GOBACK
014700     .
014800*****************************************************************
014900*                        1000-INICIO                            *
015000*****************************************************************
015100 1000-INICIO.
015200*
015300     MOVE CT-SI                  TO P1E30-RESULTADO
015400     MOVE SPACES                 TO P1E30-MENSAJE
015500*
015600     .
015700 1000-INICIO-EXIT.
015800     EXIT.
015900*****************************************************************
016000*                    2000-VALIDAR-ACCION                        *
016100*****************************************************************
016200 2000-VALIDAR-ACCION.
016300*
016400     EVALUATE TRUE
016500         WHEN P1E30-VAL-SIMBOLO
016600             PERFORM 2100-VALIDAR-SIMBOLO
016700                THRU 2100-VALIDAR-SIMBOLO-EXIT
016800         WHEN P1E30-VAL-PRECIO
016900             PERFORM 2200-VALIDAR-PRECIO
017000                THRU 2200-VALIDAR-PRECIO-EXIT
017100         WHEN P1E30-VAL-TENENCIA
017200             PERFORM 2300-VALIDAR-TENENCIA
017300                THRU 2300-VALIDAR-TENENCIA-EXIT
017400     END-EVALUATE
017500*
017600     .
017700 2000-VALIDAR-ACCION-EXIT.
017800     EXIT.
017900*****************************************************************
018000*     2100-VALIDAR-SIMBOLO   -   REGLA R1                       *
018100*     SIMBOLO NO BLANCO Y UNICO EN EL MAESTRO DE ACCIONES.       *
018200*****************************************************************
018300 2100-VALIDAR-SIMBOLO.
018400*
018500     SET NO-ENCONTRADO           TO TRUE
018600*
018700     IF  P1E30-SIMBOLO = SPACES OR LOW-VALUES
018800         SET REGISTRO-INVALIDO   TO TRUE
018900         SET P1E30-INVALIDO      TO TRUE
019000         MOVE ME-ERR-SIMBOLO     TO P1E30-MENSAJE
019100     ELSE
019200         PERFORM 2110-BUSCAR-SIMBOLO
019300            THRU 2110-BUSCAR-SIMBOLO-EXIT
019400           VARYING WS-I FROM 1 BY 1
019500             UNTIL WS-I > WS-CN-SIMBOLOS
019600                OR ENCONTRADO
019700         IF  ENCONTRADO
019800             SET REGISTRO-INVALIDO TO TRUE
019900             SET P1E30-INVALIDO  TO TRUE
020000             MOVE ME-ERR-SIMBOLO TO P1E30-MENSAJE
020100         ELSE
020200             SET REGISTRO-VALIDO TO TRUE
020300             SET P1E30-VALIDO    TO TRUE
020400             IF  WS-CN-SIMBOLOS < 500
020500                 ADD 1               TO WS-CN-SIMBOLOS
020600                 MOVE P1E30-SIMBOLO
020700                     TO WS-TAB-SIMBOLO (WS-CN-SIMBOLOS)
020800             END-IF
020900         END-IF
021000     END-IF
021100*
021200     .
021300 2100-VALIDAR-SIMBOLO-EXIT.
021400     EXIT.
021500*****************************************************************
021600*     2110-BUSCAR-SIMBOLO - CUERPO DE LA BUSQUEDA SECUENCIAL     *
021700*****************************************************************
021800 2110-BUSCAR-SIMBOLO.
021900*
022000     IF  WS-TAB-SIMBOLO (WS-I) = P1E30-SIMBOLO
022100         SET ENCONTRADO          TO TRUE
022200     END-IF
022300     .
022400 2110-BUSCAR-SIMBOLO-EXIT.
022500     EXIT.
022600*****************************************************************
022700*     2200-VALIDAR-PRECIO   -   REGLAS R2 Y R3                  *
022800*     RANGO 0.0001 A 999999.9999 Y NO DUPLICADO POR              *
022900*     SIMBOLO/FECHA.                                             *
023000*****************************************************************
023100 2200-VALIDAR-PRECIO.
023200*
023300     SET NO-ENCONTRADO            TO TRUE
023400*
023500     IF  P1E30-PRECIO < CT-PRECIO-MINIMO
023600     OR  P1E30-PRECIO > CT-PRECIO-MAXIMO
023700         SET REGISTRO-INVALIDO    TO TRUE
023800         SET P1E30-INVALIDO       TO TRUE
023900         MOVE ME-ERR-PRECIO-RANGO TO P1E30-MENSAJE
024000     ELSE
024100         MOVE P1E30-SIMBOLO       TO WS-CLAVE-PRC-SIMBOLO
024200         MOVE P1E30-FECHA         TO WS-CLAVE-PRC-FECHA
024300         PERFORM 2210-BUSCAR-PRECIO
024400            THRU 2210-BUSCAR-PRECIO-EXIT
024500           VARYING WS-J FROM 1 BY 1
024600             UNTIL WS-J > WS-CN-PRECIOS
024700                OR ENCONTRADO
024800         IF  ENCONTRADO
024900             SET REGISTRO-INVALIDO TO TRUE
025000             SET P1E30-INVALIDO   TO TRUE
025100             MOVE ME-ERR-PRECIO-DUPL TO P1E30-MENSAJE
025200         ELSE
025300             SET REGISTRO-VALIDO  TO TRUE
025400             SET P1E30-VALIDO     TO TRUE
025500             IF  WS-CN-PRECIOS < 500
025600                 ADD 1                TO WS-CN-PRECIOS
025700                 MOVE WS-CLAVE-PRECIO-X
025800                     TO WS-TAB-PRECIO-X (WS-CN-PRECIOS)
025900             END-IF
026000         END-IF
026100     END-IF
026200*
026300     .
026400 2200-VALIDAR-PRECIO-EXIT.
026500     EXIT.
026600*****************************************************************
026700*     2210-BUSCAR-PRECIO   -   CUERPO DE LA BUSQUEDA SECUENCIAL  *
026800*****************************************************************
026900 2210-BUSCAR-PRECIO.
027000*
027100     IF  WS-TAB-PRECIO-X (WS-J) = WS-CLAVE-PRECIO-X
027200         SET ENCONTRADO          TO TRUE
027300     END-IF
027400     .
027500 2210-BUSCAR-PRECIO-EXIT.
027600     EXIT.
027700*****************************************************************
027800*     2300-VALIDAR-TENENCIA   -   REGLA R4                       *
027900*     CANTIDAD ENTERA POSITIVA Y NO DUPLICADA POR                *
028000*     PORTAFOLIO/SIMBOLO.                                        *
028100*****************************************************************
028200 2300-VALIDAR-TENENCIA.
028300*
028400     SET NO-ENCONTRADO            TO TRUE
028500*
028600     IF  P1E30-CANTIDAD NOT NUMERIC
028700     OR  P1E30-CANTIDAD = ZEROES
028800         SET REGISTRO-INVALIDO    TO TRUE
028900         SET P1E30-INVALIDO       TO TRUE
029000         MOVE ME-ERR-TENENCIA     TO P1E30-MENSAJE
029100     ELSE
029200         MOVE P1E30-PORT-ID       TO WS-CLAVE-TEN-PORT
029300         MOVE P1E30-SIMBOLO       TO WS-CLAVE-TEN-SIMBOLO
029400         PERFORM 2310-BUSCAR-TENENCIA
029500            THRU 2310-BUSCAR-TENENCIA-EXIT
029600           VARYING WS-J FROM 1 BY 1
029700             UNTIL WS-J > WS-CN-TENENCIAS
029800                OR ENCONTRADO
029900         IF  ENCONTRADO
030000             SET REGISTRO-INVALIDO TO TRUE
030100             SET P1E30-INVALIDO   TO TRUE
030200             MOVE ME-ERR-TENENCIA TO P1E30-MENSAJE
030300         ELSE
030400             SET REGISTRO-VALIDO  TO TRUE
030500             SET P1E30-VALIDO     TO TRUE
030600             IF  WS-CN-TENENCIAS < 500
030700                 ADD 1                TO WS-CN-TENENCIAS
030800                 MOVE WS-CLAVE-TENENCIA-X
030900                     TO WS-TAB-TENENCIA-X (WS-CN-TENENCIAS)
031000             END-IF
031100         END-IF
031200     END-IF
031300*
031400     .
031500 2300-VALIDAR-TENENCIA-EXIT.
031600     EXIT.
031700*****************************************************************
031800*     2310-BUSCAR-TENENCIA - CUERPO DE LA BUSQUEDA SECUENCIAL    *
031900*****************************************************************
032000 2310-BUSCAR-TENENCIA.
032100*
032200     IF  WS-TAB-TENENCIA-X (WS-J) = WS-CLAVE-TENENCIA-X
032300         SET ENCONTRADO          TO TRUE
032400     END-IF
032500     .
032600 2310-BUSCAR-TENENCIA-EXIT.
032700     EXIT.
