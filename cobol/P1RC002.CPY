000100*****************************************************************
000200*                                                               *
000300*  COPY: P1RC002                                               *
000400*                                                               *
000500*  APLICACION: P1 - VALORACION DE PORTAFOLIOS                  *
000600*                                                               *
000700*  DESCRIPCION: LAYOUT DEL MAESTRO DE SIMBOLOS (P1STOCK).       *
000800*               10 BYTES LOGICOS, SIN RELLENO, SECUENCIA         *
000900*               ASCENDENTE POR P1-STK-SIMBOLO.  UN SOLO         *
001000*               SIMBOLO POR REGISTRO, NO BLANCO NI DUPLICADO    *
001100*               (REGLA R1, VALIDADA POR P1C030).  EL SIMBOLO SE *
001200*               DESGLOSA EN PREFIJO DE BOLSA (3) Y TICKER (7)   *
001300*               PARA LOS LISTADOS QUE AGRUPAN POR MERCADO.      *
001400*                                                               *
001500*        L O G    D E   M O D I F I C A C I O N E S            *
001600*****************************************************************
001700*  AUTOR     FECHA        DESCRIPCION                          *
001800*  --------  -----------  ------------------------------------ *
001900*  H.OCANTO  14/02/1995   VERSION INICIAL                       *
002000*  A.SALCEDO 08/03/2001   TICKET P1-0447 - RESERVA DE 2 BYTES    *
002100*  J.PAREDES 17/06/2003   TICKET P1-0513 - SE ELIMINA EL RELLENO *
002200*                         (NO CUADRABA CON LOS 10 BYTES DE       *
002300*                         P1STOCK); SE DESGLOSA EL SIMBOLO EN    *
002400*                         BOLSA/TICKER.                          *
002500*****************************************************************
002600 01  P1-STK-RECORD.
002700     05  P1-STK-SIMBOLO          PIC X(10).
002800         88  STK-SIMBOLO-BLANCO      VALUE SPACES.
002900     05  P1-STK-SIMBOLO-R REDEFINES P1-STK-SIMBOLO.
003000         10  P1-STK-BOLSA        PIC X(03).
003100         10  P1-STK-TICKER       PIC X(07).
