000100*****************************************************************
000200*                                                               *
000300*  COPY: P1RC004                                               *
000400*                                                               *
000500*  APLICACION: P1 - VALORACION DE PORTAFOLIOS                  *
000600*                                                               *
000700*  DESCRIPCION: LAYOUT DE TENENCIAS (P1TENEN).  25 BYTES        *
000800*               LOGICOS, SIN RELLENO, SECUENCIA ASCENDENTE       *
000900*               POR PORTAFOLIO Y SIMBOLO.  CANTIDAD ENTERA      *
001000*               POSITIVA (REGLA R4) Y UNA SOLA TENENCIA POR     *
001100*               PORTAFOLIO/SIMBOLO, VALIDADAS POR P1C030.       *
001200*                                                               *
001300*        L O G    D E   M O D I F I C A C I O N E S            *
001400*****************************************************************
001500*  AUTOR     FECHA        DESCRIPCION                          *
001600*  --------  -----------  ------------------------------------ *
001700*  H.OCANTO  14/02/1995   VERSION INICIAL                       *
001800*  R.MEDINA  19/11/1996   CANTIDAD AMPLIADA A 9(09)              *
001900*  A.SALCEDO 08/03/2001   TICKET P1-0447 - RESERVA DE 3 BYTES    *
002000*  J.PAREDES 17/06/2003   TICKET P1-0513 - SE ELIMINA EL RELLENO *
002100*                         (NO CUADRABA CON LOS 25 BYTES DE       *
002200*                         P1TENEN); SE DESGLOSA PORT-ID Y        *
002300*                         SIMBOLO IGUAL QUE EN LOS MAESTROS, Y   *
002400*                         SE AGREGA 88 SOBRE CANTIDAD (REGLA R4).*
002500*****************************************************************
002600 01  P1-HLD-RECORD.
002700     05  P1-HLD-PORT-ID          PIC 9(06).
002800     05  P1-HLD-PORT-ID-R REDEFINES P1-HLD-PORT-ID.
002900         10  P1-HLD-OFICINA      PIC 9(02).
003000         10  P1-HLD-NUMERO       PIC 9(04).
003100     05  P1-HLD-SIMBOLO          PIC X(10).
003200         88  HLD-SIMBOLO-BLANCO      VALUE SPACES.
003300     05  P1-HLD-SIMBOLO-R REDEFINES P1-HLD-SIMBOLO.
003400         10  P1-HLD-BOLSA        PIC X(03).
003500         10  P1-HLD-TICKER       PIC X(07).
003600     05  P1-HLD-CANTIDAD         PIC 9(09).
003700         88  HLD-CANTIDAD-CERO       VALUE ZERO.
