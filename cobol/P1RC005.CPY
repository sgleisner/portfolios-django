000100*****************************************************************
000200*                                                               *
000300*  COPY: P1RC005                                               *
000400*                                                               *
000500*  APLICACION: P1 - VALORACION DE PORTAFOLIOS                  *
000600*                                                               *
000700*  DESCRIPCION: LAYOUT DE LA SOLICITUD DE EVALUACION            *
000800*               (P1PARAM).  24 BYTES LOGICOS, SIN RELLENO,       *
000900*               VENTANA DE FECHAS A EVALUAR Y LA FECHA DE       *
001000*               PROCESO (HOY), USADA POR LAS VALIDACIONES R5    *
001100*               Y R7.  CADA FECHA SE DESGLOSA EN ANIO/MES/DIA    *
001200*               IGUAL QUE EN EL HISTORICO DE PRECIOS.            *
001300*                                                               *
001400*        L O G    D E   M O D I F I C A C I O N E S            *
001500*****************************************************************
001600*  AUTOR     FECHA        DESCRIPCION                          *
001700*  --------  -----------  ------------------------------------ *
001800*  H.OCANTO  14/02/1995   VERSION INICIAL                       *
001900*  A.SALCEDO 21/09/1999   AJUSTE Y2K DE LAS 3 FECHAS A 9(08)     *
002000*  A.SALCEDO 08/03/2001   TICKET P1-0447 - RESERVA DE 2 BYTES    *
002100*  J.PAREDES 17/06/2003   TICKET P1-0513 - SE ELIMINA EL RELLENO *
002200*                         (NO CUADRABA CON LOS 24 BYTES DE       *
002300*                         P1PARAM); SE DESGLOSA CADA FECHA EN    *
002400*                         ANIO/MES/DIA.                          *
002500*****************************************************************
002600 01  P1-REQ-RECORD.
002700     05  P1-REQ-FEC-INICIO       PIC 9(08).
002800     05  P1-REQ-FEC-INICIO-R REDEFINES P1-REQ-FEC-INICIO.
002900         10  P1-REQ-INI-ANIO     PIC 9(04).
003000         10  P1-REQ-INI-MES      PIC 9(02).
003100         10  P1-REQ-INI-DIA      PIC 9(02).
003200     05  P1-REQ-FEC-FIN          PIC 9(08).
003300     05  P1-REQ-FEC-FIN-R REDEFINES P1-REQ-FEC-FIN.
003400         10  P1-REQ-FIN-ANIO     PIC 9(04).
003500         10  P1-REQ-FIN-MES      PIC 9(02).
003600         10  P1-REQ-FIN-DIA      PIC 9(02).
003700     05  P1-REQ-FEC-PROCESO      PIC 9(08).
003800     05  P1-REQ-FEC-PROCESO-R REDEFINES P1-REQ-FEC-PROCESO.
003900         10  P1-REQ-PRO-ANIO     PIC 9(04).
004000         10  P1-REQ-PRO-MES      PIC 9(02).
004100         10  P1-REQ-PRO-DIA      PIC 9(02).
004200 01  P1-REQ-RECORD-R REDEFINES P1-REQ-RECORD.
004300     05  P1-REQ-FECHAS-X         PIC X(24).
